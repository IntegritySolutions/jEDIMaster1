000100******************************************************************
000200***  100523 22/02/95 EGRL PARAMETROS CALL EDIB002/EDIB005     **
000300******************************************************************
000400******************************************************************
000500*IDCPY*EDI
000600******************************************************************
000700*OBJET** AREA DE ENLACE ENTRE UN VALIDADOR DE DOCUMENTO Y EL     *
000800*OBJET** VALIDADOR GENERICO DE CAMPOS DE SEGMENTO (EDIB005)      *
000900******************************************************************
001000*----------- PARAMETROS DEL CALL A EDIB005 ----------------------*
001100     COPY EDICSEG.
001200     COPY EDICFSP.
001300 01  P005-CANT-CAMPOS        PIC 9(02) VALUE ZEROS.
001400 01  P005-CANT-REQUERIDOS    PIC 9(02) VALUE ZEROS.
001500     COPY EDICERR.
