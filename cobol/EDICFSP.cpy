000100******************************************************************
000200***  100513 14/02/95 EGRL LAYOUT TABLA DE ESPECIFICACIONES    **
000300******************************************************************
000400******************************************************************
000500*IDCPY*EDI
000600******************************************************************
000700*OBJET** TABLA DE ESPECIFICACION DE CAMPOS PARA UN SEGMENTO,     *
000800*OBJET** UNA ENTRADA POR ELEMENTO A VALIDAR                      *
000900******************************************************************
001000*----------- TABLA DE ESPECIFICACIONES DE CAMPO -----------------*
001100 01  EDI-TABLA-FLDSPEC.
001200     02  FS-CANT-ENTRADAS        PIC 9(02) VALUE ZEROS.
001300     02  FS-ENTRADA  OCCURS 10 TIMES INDEXED BY FS-IX.
001400         03  FS-TYPE             PIC X(02).
001500             88  FS-TYPE-ALFANUM       VALUE 'AN'.
001600             88  FS-TYPE-CODIGO        VALUE 'ID'.
001700             88  FS-TYPE-NUMERICO      VALUE 'N0'.
001800             88  FS-TYPE-DECIMAL       VALUE 'R '.
001900             88  FS-TYPE-FECHA         VALUE 'DT'.
002000             88  FS-TYPE-HORA          VALUE 'TM'.
002100         03  FS-MIN              PIC 9(03).
002200         03  FS-MAX              PIC 9(03).
002300         03  FS-REQ              PIC X(01).
002400             88  FS-MANDATORIO         VALUE 'Y'.
002500             88  FS-OPCIONAL           VALUE 'N'.
002600         03  FILLER              PIC X(01).
