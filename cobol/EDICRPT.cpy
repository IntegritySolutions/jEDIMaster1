000100******************************************************************
000200***  100517 17/02/95 EGRL LAYOUT LINEA DE REPORTE DE VALIDA.  **
000300***  100611 02/11/98 FJMR AJUSTE DE COLUMNAS PARA Y2K          **
000400***  100744 14/03/05 LPH  ACHICA FILLER DE RPT-TOTALES A X(95) **
000500***  100745 21/03/05 LPH  AGRANDA FILLER RPT-ESTRUCTURA A X(83) **
000600******************************************************************
000700******************************************************************
000800*IDCPY*EDI
000900******************************************************************
001000*OBJET** LINEA IMPRESA DE 132 POSICIONES DEL REPORTE DE          *
001100*OBJET** VALIDACION DE LA TRANSMISION EDI (DDEDIRPT)             *
001200******************************************************************
001300*----------- LINEA DE REPORTE, 132 POSICIONES -------------------*
001400 01  EDI-LINEA-RPT.
001500     02  RPT-TITULO.
001600         03  FILLER              PIC X(40) VALUE SPACES.
001700         03  RPT-TIT-TEXTO       PIC X(40) VALUE SPACES.
001800         03  RPT-TIT-FECHA       PIC X(10) VALUE SPACES.
001900         03  FILLER              PIC X(42) VALUE SPACES.
002000     02  RPT-ESTRUCTURA  REDEFINES RPT-TITULO.
002100         03  RPT-EST-TIPO        PIC X(11) VALUE SPACES.
002200         03  RPT-EST-CTLNBR      PIC X(11) VALUE SPACES.
002300         03  RPT-EST-STATED      PIC ZZZ,ZZ9 VALUE ZEROS.
002400         03  FILLER              PIC X(03) VALUE SPACES.
002500         03  RPT-EST-ACTUAL      PIC ZZZ,ZZ9 VALUE ZEROS.
002600         03  FILLER              PIC X(03) VALUE SPACES.
002700         03  RPT-EST-RESULTADO   PIC X(07) VALUE SPACES.
002800         03  FILLER              PIC X(83) VALUE SPACES.
002900     02  RPT-ERROR  REDEFINES RPT-TITULO.
003000         03  RPT-ERR-SEG         PIC X(06) VALUE SPACES.
003100         03  RPT-ERR-ELEM        PIC X(09) VALUE SPACES.
003200         03  RPT-ERR-DESC        PIC X(70) VALUE SPACES.
003300         03  FILLER              PIC X(47) VALUE SPACES.
003400     02  RPT-TOTALES  REDEFINES RPT-TITULO.
003500         03  RPT-TOT-ETIQ        PIC X(30) VALUE SPACES.
003600         03  RPT-TOT-VALOR       PIC ZZZ,ZZ9 VALUE ZEROS.
003700         03  FILLER              PIC X(95) VALUE SPACES.
