000100******************************************************************
000200***  100516 16/02/95 EGRL LAYOUT TABLA DE PAISES ISO 3166     **
000300******************************************************************
000400******************************************************************
000500*IDCPY*EDI
000600******************************************************************
000700*OBJET** UNA ENTRADA DE LA TABLA DE PAISES (ARCHIVO DDCTYTAB Y   *
000800*OBJET** TABLA EN MEMORIA DE EDIB006), 52 POSICIONES             *
000900******************************************************************
001000*----------- ENTRADA DE LA TABLA DE PAISES ----------------------*
001100 01  EDI-PAIS-ENTRADA.
001200     02  CTY-CODE2               PIC X(02).
001300     02  CTY-CODE3               PIC X(03).
001400     02  CTY-NUM                 PIC 9(03).
001500     02  CTY-DIAL                PIC 9(04).
001600     02  CTY-NAME                PIC X(40).
