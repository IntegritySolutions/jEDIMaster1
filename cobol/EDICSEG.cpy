000100******************************************************************
000200***  100512 14/02/95 EGRL NUEVO MODULO - LAYOUT SEGMENTO EDI  **
000300******************************************************************
000400******************************************************************
000500*IDCPY*EDI
000600******************************************************************
000700*OBJET** SEGMENTO EDI YA PARTIDO EN ELEMENTOS POR EL PARSER      *
000800*OBJET** (SEG-ID + HASTA 30 ELEMENTOS DE 80 POSICIONES)          *
000900******************************************************************
001000*----------- ESTRUCTURA SEGMENTO EDI PARTIDO --------------------*
001100 01  EDI-SEGMENTO.
001200     02  SEG-ID                  PIC X(03).
001300     02  SEG-ELEM-TABLA.
001400         03  SEG-ELEM            PIC X(80) OCCURS 30 TIMES
001500                                 INDEXED BY SEG-IX.
001600     02  SEG-ELEM-CNT            PIC 9(02) VALUE ZEROS.
001700     02  FILLER                  PIC X(05) VALUE SPACES.
001800*----------- MISMA AREA, VISTA COMO LINEA CRUDA -----------------*
001900 01  EDI-SEGMENTO-CRUDO  REDEFINES  EDI-SEGMENTO.
002000     02  EDI-SEG-LINEA-CRUDA     PIC X(2410).
