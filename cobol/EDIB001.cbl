000100******************************************************************
000200***  100519 19/02/95 EGRL NUEVO MODULO DRIVER/PARSER TRANSM EDI **
000300***  100542 11/09/95 EGRL AGREGA CORTE DE CONTROL POR SOBRE ISA **
000400***  100563 03/04/96 RQPZ DESPACHO POR ST01 A VALID. 810 O 824  **
000500***  100606 02/11/98 FJMR REVISION Y2K - FECHA A 4 DIGITOS      **
000600***  100694 22/01/04 DAC  AGREGA COMENTARIOS DE MANTENIMIENTO   **
000700***  100741 14/03/05 LPH  CORRIGE ORDEN DE CALIF. OF/SUBINDICE  **
000800******************************************************************
000900******************************************************************
001000*IDAPL*EDI
001100******************************************************************
001200*OBJET** DRIVER BATCH: LEE LA TRANSMISION EDI, PARTE CADA LINEA  *
001300*OBJET** EN SEGMENTOS/ELEMENTOS, COTEJA CONTROLES SOBRE/GRUPO/   *
001400*OBJET** TRAMA, LLAMA A LOS VALIDADORES Y EMITE EL REPORTE       *
001500******************************************************************
001600*=======================*
001700 IDENTIFICATION DIVISION.
001800*=======================*
001900 PROGRAM-ID. EDIB001.
002000 AUTHOR. E GARELIK RUIZ.
002100 INSTALLATION. BUS DE SERVICIO EMPRESARIAL.
002200 DATE-WRITTEN. 19/02/95.
002300 DATE-COMPILED.
002400 SECURITY.  CONFIDENCIAL - USO INTERNO BANCO.
002500*====================*
002600 ENVIRONMENT DIVISION.
002700*====================*
002800 CONFIGURATION SECTION.
002900 SPECIAL-NAMES.
003000     C01 IS TOP-OF-FORM.
003100 INPUT-OUTPUT SECTION.
003200 FILE-CONTROL.
003300     SELECT  EDI-TRANS-FILE  ASSIGN TO  DDEDIIN
003400         ORGANIZATION IS  LINE SEQUENTIAL
003500         FILE STATUS IS  WE-FS-EDIIN.
003600     SELECT  VALID-RPT-FILE  ASSIGN TO  DDEDIRPT
003700         ORGANIZATION IS  LINE SEQUENTIAL
003800         FILE STATUS IS  WE-FS-RPT.
003900*=============*
004000 DATA DIVISION.
004100*=============*
004200 FILE SECTION.
004300 FD  EDI-TRANS-FILE
004400     LABEL RECORDS ARE STANDARD.
004500 01  EDI-TRANS-LINE             PIC X(256).
004600 FD  VALID-RPT-FILE
004700     LABEL RECORDS ARE STANDARD.
004800     COPY EDICRPT REPLACING EDI-LINEA-RPT BY RPT-LINEA-SALIDA.
004900*=======================*
005000 WORKING-STORAGE SECTION.
005100*=======================*
005200*----------- INDICADORES Y CONTADORES DE TRABAJO DEL PARSER -----*
005300 01  WE-ESPECIALES.
005400     02  WE-FS-EDIIN             PIC X(02)  VALUE '00'.
005500         88  WE-EDIIN-OK                VALUE '00'.
005600         88  WE-EDIIN-EOF               VALUE '10'.
005700     02  WE-FS-RPT               PIC X(02)  VALUE '00'.
005800         88  WE-RPT-OK                  VALUE '00'.
005900     02  WE-RC                   PIC S9(08) COMP VALUE ZERO.
006000     02  WE-EDI-PTR              PIC 9(03)  COMP VALUE ZERO.
006100     02  WE-SUB                  PIC 9(03)  COMP VALUE ZERO.
006200     02  WE-FIN-LECTURA          PIC X(01)  VALUE 'N'.
006300         88  WE-HAY-FIN                 VALUE 'Y'.
006400     02  WE-EN-TRANSAC           PIC X(01)  VALUE 'N'.
006500         88  WE-EN-TRANSACCION          VALUE 'Y'.
006600         88  WE-FUERA-DE-TRANSAC        VALUE 'N'.
006700     02  FILLER                  PIC X(01) VALUE SPACE.
006800 01  FILLER  REDEFINES  WE-ESPECIALES.
006900     02  WE-ESPECIALES-PLANO     PIC X(20).
007000*----------- TOTALES DE CORRIDA PARA EL REPORTE DE VALIDACION ---*
007100 01  WE-CONTADORES.
007200     02  WE-CD-ENVELOPES         PIC 9(06)  COMP VALUE ZERO.
007300     02  WE-CD-GRUPOS            PIC 9(06)  COMP VALUE ZERO.
007400     02  WE-CD-TRANSACC          PIC 9(06)  COMP VALUE ZERO.
007500     02  WE-CD-SEGMENTOS         PIC 9(06)  COMP VALUE ZERO.
007600     02  WE-CD-ERRORES-CAMPO     PIC 9(06)  COMP VALUE ZERO.
007700     02  WE-CD-FALLAS-ESTRUCT    PIC 9(06)  COMP VALUE ZERO.
007800     02  FILLER                  PIC X(01) VALUE SPACE.
007900 01  FILLER  REDEFINES  WE-CONTADORES.
008000     02  WE-CD-PLANO             PIC X(37).
008100*----------- ENCABEZADOS VIGENTES DE SOBRE/GRUPO/TRAMA ----------*
008200 01  WE-CONTROLES.
008300     02  WE-ISA-CTL-HDR          PIC X(09).
008400     02  WE-ISA-ANTERIOR         PIC X(09)  VALUE SPACES.
008500     02  WE-ISA-GRP-ACTUAL       PIC 9(06)  COMP VALUE ZERO.
008600     02  WE-ERR-SOBRE            PIC 9(06)  COMP VALUE ZERO.
008700     02  WE-GS-CTL-HDR           PIC X(09).
008800     02  WE-GS-FUNC-ID           PIC X(02).
008900     02  WE-GS-TS-ACTUAL         PIC 9(06)  COMP VALUE ZERO.
009000     02  WE-ST-CTL-HDR           PIC X(09).
009100     02  WE-ST-DOCTYPE           PIC X(03).
009200     02  WE-ST-SEG-ACTUAL        PIC 9(06)  COMP VALUE ZERO.
009300     02  FILLER                  PIC X(01) VALUE SPACE.
009400 01  FILLER  REDEFINES  WE-CONTROLES.
009500     02  WE-CONTROLES-PLANO      PIC X(66).
009600*----------- FECHA DE CORRIDA PARA EL ENCABEZADO DEL REPORTE ----*
009700 01  WE-FECHA-HOY.
009800     02  WE-FH-ANO               PIC 9(04).
009900     02  WE-FH-MES               PIC 9(02).
010000     02  WE-FH-DIA               PIC 9(02).
010100 01  FILLER  REDEFINES  WE-FECHA-HOY.
010200     02  WE-FH-PLANA             PIC X(08).
010300 01  WE-FECHA-RPT               PIC X(10)  VALUE SPACES.
010400 01  WE-TOT-ETIQ                PIC X(30)  VALUE SPACES.
010500 01  WE-TOT-VALOR               PIC 9(06)  COMP VALUE ZERO.
010600*----------- SEGMENTO EDI YA PARTIDO EN ELEMENTOS (1100/1110) ---*
010700     COPY EDICSEG.
010800*----------- AREA DE ENLACE PARA EL COTEJO ESTRUCTURAL (EDIB004) *
010900     COPY EDIL004.
011000*----------- AREA DE ENLACE Y TABLA DE SEGMENTOS PARA EDIB002 ---*
011100     COPY EDIL002.
011200*----------- AREA DE ENLACE PARA EL TEST DE CODIGO 810 (EDIB003) *
011300     COPY EDIL003.
011400*---------------*
011500 LINKAGE SECTION.
011600*---------------*
011700*    EDIB001 ES EL DRIVER PRINCIPAL DE LA CORRIDA, NO RECIBE
011800*    PARAMETROS; ES INVOCADO DIRECTAMENTE POR EL JCL DE BATCH.
011900*------------------*
012000 PROCEDURE DIVISION.
012100*------------------*
012200     PERFORM  0100-ABRIR-ARCHIVOS   THRU  0100-EXIT.
012300     PERFORM  0200-PROCESAR-RUTINA  THRU  0200-EXIT
012400         UNTIL  WE-HAY-FIN.
012500     PERFORM  3150-ESCRIBIR-SUBTOTAL-SOBRE  THRU  3150-EXIT.
012600     PERFORM  3900-ESCRIBIR-TOTALES  THRU  3900-EXIT.
012700     PERFORM  9000-TERMINAR-RUTINA   THRU  9000-EXIT.
012800     GOBACK.
012900*--------------------*
013000 0100-ABRIR-ARCHIVOS.
013100*--------------------*
013200     OPEN  INPUT   EDI-TRANS-FILE.
013300     OPEN  OUTPUT  VALID-RPT-FILE.
013400     ACCEPT  WE-FECHA-HOY  FROM  DATE  YYYYMMDD.
013500     STRING  WE-FH-MES  '/'  WE-FH-DIA  '/'  WE-FH-ANO
013600         DELIMITED BY SIZE  INTO  WE-FECHA-RPT.
013700     PERFORM  3000-ESCRIBIR-ENCABEZADO  THRU  3000-EXIT.
013800     PERFORM  1000-LEER-LINEA-EDI       THRU  1000-EXIT.
013900 0100-EXIT.  EXIT.
014000*---------------------*
014100 0200-PROCESAR-RUTINA.
014200*---------------------*
014300     PERFORM  1100-PARTIR-SEGMENTO  THRU  1100-EXIT.
014400     PERFORM  2000-TRATAR-SEGMENTO  THRU  2000-EXIT.
014500     ADD  1  TO  WE-CD-SEGMENTOS.
014600     PERFORM  1000-LEER-LINEA-EDI   THRU  1000-EXIT.
014700 0200-EXIT.  EXIT.
014800*--------------------*
014900 1000-LEER-LINEA-EDI.
015000*--------------------*
015100     READ  EDI-TRANS-FILE
015200         AT END  SET  WE-HAY-FIN  TO  TRUE
015300     END-READ.
015400 1000-EXIT.  EXIT.
015500*--------------------*
015600 1100-PARTIR-SEGMENTO.
015700*--------------------*
015800*    PARTE LA LINEA CRUDA LEIDA DEL ARCHIVO DDEDIIN EN EL ID
015900*    DE SEGMENTO MAS HASTA 30 ELEMENTOS, POR EL DELIMITADOR
016000*    DE CAMPO DE LA NORMA EDI ('*').
016100     INITIALIZE  EDI-SEGMENTO.
016200     MOVE  1  TO  WE-EDI-PTR.
016300     UNSTRING  EDI-TRANS-LINE  DELIMITED BY  '*'
016400         INTO  SEG-ID
016500         WITH POINTER  WE-EDI-PTR.
016600     PERFORM  1110-PARTIR-ELEMENTO  THRU  1110-EXIT
016700         VARYING  SEG-IX  FROM  1  BY  1
016800         UNTIL    SEG-IX  >  30
016900              OR  WE-EDI-PTR  >  256.
017000 1100-EXIT.  EXIT.
017100*--------------------*
017200 1110-PARTIR-ELEMENTO.
017300*--------------------*
017400     UNSTRING  EDI-TRANS-LINE  DELIMITED BY  '*'
017500         INTO  SEG-ELEM (SEG-IX)
017600         WITH POINTER  WE-EDI-PTR.
017700     ADD  1  TO  SEG-ELEM-CNT.
017800 1110-EXIT.  EXIT.
017900*--------------------*
018000 2000-TRATAR-SEGMENTO.
018100*--------------------*
018200     EVALUATE  SEG-ID
018300         WHEN  'ISA'
018400            PERFORM  2100-TRATAR-ISA  THRU  2100-EXIT
018500         WHEN  'GS '
018600            PERFORM  2200-TRATAR-GS   THRU  2200-EXIT
018700         WHEN  'ST '
018800            PERFORM  2300-TRATAR-ST   THRU  2300-EXIT
018900         WHEN  'SE '
019000            PERFORM  2500-TRATAR-SE   THRU  2500-EXIT
019100         WHEN  'GE '
019200            PERFORM  2600-TRATAR-GE   THRU  2600-EXIT
019300         WHEN  'IEA'
019400            PERFORM  2700-TRATAR-IEA  THRU  2700-EXIT
019500         WHEN  OTHER
019600            IF  WE-EN-TRANSACCION
019700               PERFORM  2400-TRATAR-SEGMENTO-TS  THRU  2400-EXIT
019800            END-IF
019900     END-EVALUATE.
020000 2000-EXIT.  EXIT.
020100*--------------------*
020200 2100-TRATAR-ISA.
020300*--------------------*
020400*    ARRANCA UN NUEVO SOBRE. SI HABIA UN SOBRE ABIERTO SIN
020500*    SU IEA (TRANSMISION MAL FORMADA), SE FUERZA EL CORTE
020600*    DE CONTROL ANTES DE EMPEZAR EL NUEVO.
020700     IF  WE-ISA-ANTERIOR  NOT =  SPACES
020800         PERFORM  3150-ESCRIBIR-SUBTOTAL-SOBRE  THRU  3150-EXIT
020900     END-IF.
021000     MOVE  SEG-ELEM (13)     TO  WE-ISA-CTL-HDR.
021100     MOVE  WE-ISA-CTL-HDR    TO  WE-ISA-ANTERIOR.
021200     MOVE  ZERO  TO  WE-ISA-GRP-ACTUAL  WE-ERR-SOBRE.
021300     ADD  1  TO  WE-CD-ENVELOPES.
021400 2100-EXIT.  EXIT.
021500*--------------------*
021600 2200-TRATAR-GS.
021700*--------------------*
021800     MOVE  SEG-ELEM (6)  TO  WE-GS-CTL-HDR.
021900     MOVE  SEG-ELEM (1)  TO  WE-GS-FUNC-ID.
022000     MOVE  ZERO  TO  WE-GS-TS-ACTUAL.
022100     ADD  1  TO  WE-ISA-GRP-ACTUAL.
022200     ADD  1  TO  WE-CD-GRUPOS.
022300 2200-EXIT.  EXIT.
022400*--------------------*
022500 2300-TRATAR-ST.
022600*--------------------*
022700     MOVE  SEG-ELEM (2)  TO  WE-ST-CTL-HDR.
022800     MOVE  SEG-ELEM (1)  TO  WE-ST-DOCTYPE.
022900     MOVE  1     TO  WE-ST-SEG-ACTUAL.
023000     MOVE  ZERO  TO  P002-CANT-SEGMENTOS.
023100     SET  WE-EN-TRANSACCION  TO  TRUE.
023200     PERFORM  2450-AGREGAR-SEGMENTO-TS  THRU  2450-EXIT.
023300 2300-EXIT.  EXIT.
023400*--------------------------*
023500 2400-TRATAR-SEGMENTO-TS.
023600*--------------------------*
023700     ADD  1  TO  WE-ST-SEG-ACTUAL.
023800     PERFORM  2450-AGREGAR-SEGMENTO-TS  THRU  2450-EXIT.
023900 2400-EXIT.  EXIT.
024000*--------------------------*
024100 2450-AGREGAR-SEGMENTO-TS.
024200*--------------------------*
024300*    ACUMULA EL SEGMENTO RECIEN PARTIDO EN LA LISTA DE LA
024400*    TRAMA VIGENTE (EDIL002), QUE SE ENTREGA COMPLETA A
024500*    EDIB002/EDIB003 CUANDO LLEGA EL SE.
024600     ADD  1  TO  P002-CANT-SEGMENTOS.
024700     MOVE  SEG-ID         TO  P002-SEG-ID (P002-CANT-SEGMENTOS).
024800     MOVE  SEG-ELEM-TABLA
024900              TO  P002-SEG-ELEM-TABLA (P002-CANT-SEGMENTOS).
025000     MOVE  SEG-ELEM-CNT
025100              TO  P002-SEG-ELEM-CNT (P002-CANT-SEGMENTOS).
025200 2450-EXIT.  EXIT.
025300*--------------------*
025400 2500-TRATAR-SE.
025500*--------------------*
025600     ADD  1  TO  WE-ST-SEG-ACTUAL.
025700     PERFORM  2450-AGREGAR-SEGMENTO-TS  THRU  2450-EXIT.
025800     SET  CTL-ES-TRANSAC  TO  TRUE.
025900     MOVE  WE-ST-CTL-HDR     TO  CTL-NUMBER-HDR.
026000     MOVE  SEG-ELEM (2)      TO  CTL-NUMBER-TRL.
026100     MOVE  SEG-ELEM (1)      TO  STATED-COUNT.
026200     MOVE  WE-ST-SEG-ACTUAL  TO  ACTUAL-COUNT.
026300     CALL  'EDIB004'  USING  EDI-CONTROL-ESTRUCTURAL.
026400     MOVE  SPACES  TO  RPT-LINEA-SALIDA.
026500     MOVE  'TRANSACTION'  TO  RPT-EST-TIPO.
026600     MOVE  WE-ST-CTL-HDR  TO  RPT-EST-CTLNBR.
026700     MOVE  STATED-COUNT   TO  RPT-EST-STATED.
026800     MOVE  ACTUAL-COUNT   TO  RPT-EST-ACTUAL.
026900     IF  CTL-VALIDO
027000         MOVE  'VALID'    TO  RPT-EST-RESULTADO
027100     ELSE
027200         MOVE  'INVALID'  TO  RPT-EST-RESULTADO
027300         ADD  1  TO  WE-CD-FALLAS-ESTRUCT  WE-ERR-SOBRE
027400     END-IF.
027500     PERFORM  3100-ESCRIBIR-LINEA-ESTRUCT  THRU  3100-EXIT.
027600     EVALUATE  WE-ST-DOCTYPE
027700         WHEN  '824'
027800            CALL  'EDIB002'  USING  EDI-PARM-002
027900                                   P002-TABLA-ERRORES
028000            ADD  ERR-CANTIDAD OF P002-TABLA-ERRORES
028100                 TO  WE-CD-ERRORES-CAMPO  WE-ERR-SOBRE
028200            PERFORM  3200-ESCRIBIR-LINEAS-ERROR  THRU  3200-EXIT
028300         WHEN  '810'
028400            PERFORM  2550-VALIDAR-SEGMENTOS-810  THRU  2550-EXIT
028500         WHEN  OTHER
028600            CONTINUE
028700     END-EVALUATE.
028800     ADD  1  TO  WE-GS-TS-ACTUAL  WE-CD-TRANSACC.
028900     SET  WE-FUERA-DE-TRANSAC  TO  TRUE.
029000 2500-EXIT.  EXIT.
029100*--------------------------*
029200 2550-VALIDAR-SEGMENTOS-810.
029300*--------------------------*
029400*    PASA CADA SEGMENTO DE LA TRAMA, UNO POR VEZ, AL TEST DE
029500*    PERTENENCIA DE CODIGO DE SEGMENTO DEL DOCUMENTO 810.
029600     PERFORM  2560-VALIDAR-UN-SEGMENTO-810  THRU  2560-EXIT
029700         VARYING  WE-SUB  FROM  1  BY  1
029800         UNTIL    WE-SUB  >  P002-CANT-SEGMENTOS.
029900 2550-EXIT.  EXIT.
030000*--------------------------*
030100 2560-VALIDAR-UN-SEGMENTO-810.
030200*--------------------------*
030300     MOVE  P002-SEG-ID (WE-SUB)  TO  P003-SEG-ID.
030400     CALL  'EDIB003'  USING  EDI-PARM-003.
030500     IF  P003-INVALIDO
030600         MOVE  SPACES  TO  RPT-LINEA-SALIDA
030700         MOVE  P002-SEG-ID (WE-SUB)  TO  RPT-ERR-SEG
030800         MOVE  '00'                 TO  RPT-ERR-ELEM
030900         MOVE  'SEGMENTO NO PERMITIDO EN EL DOCUMENTO 810'
031000                                     TO  RPT-ERR-DESC
031100         PERFORM  3050-GRABAR-LINEA-RPT  THRU  3050-EXIT
031200         ADD  1  TO  WE-CD-FALLAS-ESTRUCT  WE-ERR-SOBRE
031300     END-IF.
031400 2560-EXIT.  EXIT.
031500*--------------------*
031600 2600-TRATAR-GE.
031700*--------------------*
031800     SET  CTL-ES-GRUPO  TO  TRUE.
031900     MOVE  WE-GS-CTL-HDR    TO  CTL-NUMBER-HDR.
032000     MOVE  SEG-ELEM (2)     TO  CTL-NUMBER-TRL.
032100     MOVE  SEG-ELEM (1)     TO  STATED-COUNT.
032200     MOVE  WE-GS-TS-ACTUAL  TO  ACTUAL-COUNT.
032300     CALL  'EDIB004'  USING  EDI-CONTROL-ESTRUCTURAL.
032400     MOVE  SPACES      TO  RPT-LINEA-SALIDA.
032500     MOVE  'GROUP'     TO  RPT-EST-TIPO.
032600     MOVE  WE-GS-CTL-HDR  TO  RPT-EST-CTLNBR.
032700     MOVE  STATED-COUNT   TO  RPT-EST-STATED.
032800     MOVE  ACTUAL-COUNT   TO  RPT-EST-ACTUAL.
032900     IF  CTL-VALIDO
033000         MOVE  'VALID'    TO  RPT-EST-RESULTADO
033100     ELSE
033200         MOVE  'INVALID'  TO  RPT-EST-RESULTADO
033300         ADD  1  TO  WE-CD-FALLAS-ESTRUCT  WE-ERR-SOBRE
033400     END-IF.
033500     PERFORM  3100-ESCRIBIR-LINEA-ESTRUCT  THRU  3100-EXIT.
033600 2600-EXIT.  EXIT.
033700*--------------------*
033800 2700-TRATAR-IEA.
033900*--------------------*
034000     SET  CTL-ES-SOBRE  TO  TRUE.
034100     MOVE  WE-ISA-CTL-HDR    TO  CTL-NUMBER-HDR.
034200     MOVE  SEG-ELEM (2)      TO  CTL-NUMBER-TRL.
034300     MOVE  SEG-ELEM (1)      TO  STATED-COUNT.
034400     MOVE  WE-ISA-GRP-ACTUAL TO  ACTUAL-COUNT.
034500     CALL  'EDIB004'  USING  EDI-CONTROL-ESTRUCTURAL.
034600     MOVE  SPACES         TO  RPT-LINEA-SALIDA.
034700     MOVE  'ENVELOPE'     TO  RPT-EST-TIPO.
034800     MOVE  WE-ISA-CTL-HDR TO  RPT-EST-CTLNBR.
034900     MOVE  STATED-COUNT   TO  RPT-EST-STATED.
035000     MOVE  ACTUAL-COUNT   TO  RPT-EST-ACTUAL.
035100     IF  CTL-VALIDO
035200         MOVE  'VALID'    TO  RPT-EST-RESULTADO
035300     ELSE
035400         MOVE  'INVALID'  TO  RPT-EST-RESULTADO
035500         ADD  1  TO  WE-CD-FALLAS-ESTRUCT  WE-ERR-SOBRE
035600     END-IF.
035700     PERFORM  3100-ESCRIBIR-LINEA-ESTRUCT       THRU  3100-EXIT.
035800     PERFORM  3150-ESCRIBIR-SUBTOTAL-SOBRE      THRU  3150-EXIT.
035900     MOVE  SPACES  TO  WE-ISA-ANTERIOR.
036000 2700-EXIT.  EXIT.
036100*--------------------------*
036200 3000-ESCRIBIR-ENCABEZADO.
036300*--------------------------*
036400     MOVE  SPACES  TO  RPT-LINEA-SALIDA.
036500     MOVE  'REPORTE VALIDACION TRANSMISION EDI'
036600                                TO  RPT-TIT-TEXTO.
036700     MOVE  WE-FECHA-RPT        TO  RPT-TIT-FECHA.
036800     PERFORM  3050-GRABAR-LINEA-RPT  THRU  3050-EXIT.
036900 3000-EXIT.  EXIT.
037000*--------------------------*
037100 3050-GRABAR-LINEA-RPT.
037200*--------------------------*
037300*    UNICO PUNTO DEL PROGRAMA QUE ESCRIBE SOBRE DDEDIRPT.
037400     WRITE  RPT-LINEA-SALIDA.
037500 3050-EXIT.  EXIT.
037600*--------------------------*
037700 3100-ESCRIBIR-LINEA-ESTRUCT.
037800*--------------------------*
037900     PERFORM  3050-GRABAR-LINEA-RPT  THRU  3050-EXIT.
038000 3100-EXIT.  EXIT.
038100*--------------------------*
038200 3150-ESCRIBIR-SUBTOTAL-SOBRE.
038300*--------------------------*
038400*    CORTE DE CONTROL POR SOBRE (ISA): SUBTOTAL DE ERRORES
038500*    DEL SOBRE QUE SE ESTA CERRANDO.
038600     IF  WE-ISA-ANTERIOR  NOT =  SPACES
038700         MOVE  SPACES  TO  RPT-LINEA-SALIDA
038800         STRING  'ERRORES DEL SOBRE '  WE-ISA-ANTERIOR
038900             DELIMITED BY SIZE  INTO  RPT-TOT-ETIQ
039000         MOVE  WE-ERR-SOBRE  TO  RPT-TOT-VALOR
039100         PERFORM  3050-GRABAR-LINEA-RPT  THRU  3050-EXIT
039200     END-IF.
039300 3150-EXIT.  EXIT.
039400*--------------------------*
039500 3200-ESCRIBIR-LINEAS-ERROR.
039600*--------------------------*
039700*    IMPRIME UNA LINEA POR CADA ERROR DE CAMPO QUE DEVOLVIO
039800*    EDIB002 PARA LA TRAMA 824 RECIEN VALIDADA.
039900     PERFORM  3210-ESCRIBIR-UN-ERROR-824  THRU  3210-EXIT
040000         VARYING  WE-SUB  FROM  1  BY  1
040100         UNTIL    WE-SUB  >  ERR-CANTIDAD OF P002-TABLA-ERRORES.
040200 3200-EXIT.  EXIT.
040300*--------------------------*
040400 3210-ESCRIBIR-UN-ERROR-824.
040500*--------------------------*
040600     MOVE  SPACES  TO  RPT-LINEA-SALIDA.
040700     MOVE  ERR-SEG  OF P002-TABLA-ERRORES (WE-SUB)
040800                             TO  RPT-ERR-SEG.
040900     MOVE  ERR-ELEM OF P002-TABLA-ERRORES (WE-SUB)
041000                             TO  RPT-ERR-ELEM.
041100     MOVE  ERR-DESC OF P002-TABLA-ERRORES (WE-SUB)
041200                             TO  RPT-ERR-DESC.
041300     PERFORM  3050-GRABAR-LINEA-RPT  THRU  3050-EXIT.
041400 3210-EXIT.  EXIT.
041500*--------------------------*
041600 3900-ESCRIBIR-TOTALES.
041700*--------------------------*
041800     MOVE  'SOBRES LEIDOS'                TO  WE-TOT-ETIQ.
041900     MOVE  WE-CD-ENVELOPES                TO  WE-TOT-VALOR.
042000     PERFORM  3910-GRABAR-UN-TOTAL  THRU  3910-EXIT.
042100     MOVE  'GRUPOS LEIDOS'                TO  WE-TOT-ETIQ.
042200     MOVE  WE-CD-GRUPOS                   TO  WE-TOT-VALOR.
042300     PERFORM  3910-GRABAR-UN-TOTAL  THRU  3910-EXIT.
042400     MOVE  'TRANSACTION SETS LEIDOS'       TO  WE-TOT-ETIQ.
042500     MOVE  WE-CD-TRANSACC                 TO  WE-TOT-VALOR.
042600     PERFORM  3910-GRABAR-UN-TOTAL  THRU  3910-EXIT.
042700     MOVE  'SEGMENTOS LEIDOS'             TO  WE-TOT-ETIQ.
042800     MOVE  WE-CD-SEGMENTOS                TO  WE-TOT-VALOR.
042900     PERFORM  3910-GRABAR-UN-TOTAL  THRU  3910-EXIT.
043000     MOVE  'TOTAL ERRORES DE CAMPO'        TO  WE-TOT-ETIQ.
043100     MOVE  WE-CD-ERRORES-CAMPO            TO  WE-TOT-VALOR.
043200     PERFORM  3910-GRABAR-UN-TOTAL  THRU  3910-EXIT.
043300     MOVE  'TOTAL FALLAS ESTRUCTURALES'    TO  WE-TOT-ETIQ.
043400     MOVE  WE-CD-FALLAS-ESTRUCT           TO  WE-TOT-VALOR.
043500     PERFORM  3910-GRABAR-UN-TOTAL  THRU  3910-EXIT.
043600 3900-EXIT.  EXIT.
043700*--------------------------*
043800 3910-GRABAR-UN-TOTAL.
043900*--------------------------*
044000     MOVE  SPACES       TO  RPT-LINEA-SALIDA.
044100     MOVE  WE-TOT-ETIQ  TO  RPT-TOT-ETIQ.
044200     MOVE  WE-TOT-VALOR TO  RPT-TOT-VALOR.
044300     PERFORM  3050-GRABAR-LINEA-RPT  THRU  3050-EXIT.
044400 3910-EXIT.  EXIT.
044500*--------------------*
044600 9000-TERMINAR-RUTINA.
044700*--------------------*
044800     CLOSE  EDI-TRANS-FILE.
044900     CLOSE  VALID-RPT-FILE.
045000 9000-EXIT.  EXIT.
