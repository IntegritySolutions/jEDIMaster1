000100******************************************************************
000200***  100521 20/02/95 EGRL PARAMETROS CALL EDIB001/EDIB003     **
000300******************************************************************
000400******************************************************************
000500*IDCPY*EDI
000600******************************************************************
000700*OBJET** AREA DE ENLACE ENTRE EL DRIVER (EDIB001) Y EL TEST DE   *
000800*OBJET** CODIGO DE SEGMENTO 810 (EDIB003)                        *
000900******************************************************************
001000*----------- PARAMETROS DEL CALL A EDIB003 ----------------------*
001100 01  EDI-PARM-003.
001200     02  P003-SEG-ID             PIC X(03).
001300     02  P003-ES-VALIDO          PIC X(01).
001400         88  P003-VALIDO               VALUE 'Y'.
001500         88  P003-INVALIDO             VALUE 'N'.
001600     02  FILLER                  PIC X(01).
