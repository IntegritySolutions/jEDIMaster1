000100******************************************************************
000200***  100526 27/02/95 EGRL NUEVO MODULO TEST CODIGO SEGMENTO 810 **
000300***  100559 03/04/96 RQPZ AGREGA SEGMENTOS TX1/CTT/TDS AL 810   **
000400***  100602 02/11/98 FJMR REVISION Y2K - SIN IMPACTO EN FECHAS  **
000500***  100690 22/01/04 DAC  TABLA 810 PASA A ORDEN ALFABETICO     **
000600***  100748 28/03/05 LPH  REORDENA CLAUSULA PIC ANTES DE OCCURS **
000700******************************************************************
000800******************************************************************
000900*IDAPL*EDI
001000******************************************************************
001100*OBJET** TEST DE PERTENENCIA DE UN CODIGO DE SEGMENTO A LA LISTA *
001200*OBJET** DE SEGMENTOS PERMITIDOS EN UNA FACTURA (DOCUMENTO 810)  *
001300******************************************************************
001400*=======================*
001500 IDENTIFICATION DIVISION.
001600*=======================*
001700 PROGRAM-ID. EDIB003.
001800 AUTHOR. E GARELIK RUIZ.
001900 INSTALLATION. BUS DE SERVICIO EMPRESARIAL.
002000 DATE-WRITTEN. 27/02/95.
002100 DATE-COMPILED.
002200 SECURITY.  CONFIDENCIAL - USO INTERNO BANCO.
002300*====================*
002400 ENVIRONMENT DIVISION.
002500*====================*
002600 CONFIGURATION SECTION.
002700 SPECIAL-NAMES.
002800     C01 IS TOP-OF-FORM.
002900*=============*
003000 DATA DIVISION.
003100*=============*
003200*=======================*
003300 WORKING-STORAGE SECTION.
003400*=======================*
003500 01  WE-ESPECIALES.
003600     02  WE-SUB                  PIC 9(02)  COMP.
003700     02  WE-RC                   PIC S9(08) COMP VALUE ZERO.
003800     02  WE-BLANCO               PIC X(01)  VALUE SPACES.
003900     02  FILLER                  PIC X(01) VALUE SPACE.
004000 01  FILLER  REDEFINES  WE-ESPECIALES.
004100     02  WE-ESPECIALES-PLANO     PIC X(12).
004200*----------- TABLA DE SEGMENTOS PERMITIDOS EN UN 810 ------------*
004300 01  WT01-TABLA-SEG-810.
004400     02  FILLER  PIC X(03)  VALUE 'ISA'.
004500     02  FILLER  PIC X(03)  VALUE 'GS '.
004600     02  FILLER  PIC X(03)  VALUE 'ST '.
004700     02  FILLER  PIC X(03)  VALUE 'BIG'.
004800     02  FILLER  PIC X(03)  VALUE 'CUR'.
004900     02  FILLER  PIC X(03)  VALUE 'REF'.
005000     02  FILLER  PIC X(03)  VALUE 'N1 '.
005100     02  FILLER  PIC X(03)  VALUE 'N2 '.
005200     02  FILLER  PIC X(03)  VALUE 'N3 '.
005300     02  FILLER  PIC X(03)  VALUE 'N4 '.
005400     02  FILLER  PIC X(03)  VALUE 'PER'.
005500     02  FILLER  PIC X(03)  VALUE 'ITD'.
005600     02  FILLER  PIC X(03)  VALUE 'DTM'.
005700     02  FILLER  PIC X(03)  VALUE 'N9 '.
005800     02  FILLER  PIC X(03)  VALUE 'MSG'.
005900     02  FILLER  PIC X(03)  VALUE 'IT1'.
006000     02  FILLER  PIC X(03)  VALUE 'PID'.
006100     02  FILLER  PIC X(03)  VALUE 'SAC'.
006200     02  FILLER  PIC X(03)  VALUE 'TX1'.
006300     02  FILLER  PIC X(03)  VALUE 'TDS'.
006400     02  FILLER  PIC X(03)  VALUE 'AMT'.
006500     02  FILLER  PIC X(03)  VALUE 'CTT'.
006600     02  FILLER  PIC X(03)  VALUE 'SE '.
006700     02  FILLER  PIC X(03)  VALUE 'GE '.
006800     02  FILLER  PIC X(03)  VALUE 'IEA'.
006900 01  FILLER  REDEFINES  WT01-TABLA-SEG-810.
007000     02  WT01-SEGMENTO  PIC X(03)  OCCURS  25  TIMES
007100                       INDEXED BY WT01-IX.
007200*----------- VISTA ALFANUMERICA PLANA DE LA MISMA TABLA ---------*
007300 01  FILLER  REDEFINES  WT01-TABLA-SEG-810.
007400     02  WT01-TABLA-PLANA        PIC X(75).
007500*---------------*
007600 LINKAGE SECTION.
007700*---------------*
007800     COPY EDIL003.
007900*------------------*
008000 PROCEDURE DIVISION  USING  EDI-PARM-003.
008100*------------------*
008200     PERFORM  0200-PROCESAR-RUTINA.
008300     GOBACK.
008400*--------------------*
008500 0200-PROCESAR-RUTINA.
008600*--------------------*
008700     SET  WT01-IX  TO  1.
008800     SET  P003-INVALIDO  TO  TRUE.
008900     SEARCH  WT01-SEGMENTO
009000         AT END
009100            SET  P003-INVALIDO  TO  TRUE
009200         WHEN  WT01-SEGMENTO (WT01-IX)  =  P003-SEG-ID
009300            SET  P003-VALIDO  TO  TRUE
009400     END-SEARCH.
009500 0200-EXIT.  EXIT.
