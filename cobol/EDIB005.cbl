000100******************************************************************
000200***  100525 24/02/95 EGRL NUEVO MODULO VALIDADOR DE CAMPOS      **
000300***  100540 11/09/95 EGRL AGREGA CHEQUEO DE TIPO DT Y TM        **
000400***  100558 03/04/96 RQPZ CORRIGE LONGITUD MAX. AMT02           **
000500***  100572 19/11/96 RQPZ VENTANA DE SIGLO P/FECHAS 6 DIG.      **
000600***  100601 02/11/98 FJMR REVISION Y2K - SIGLO 50/50            **
000700***  100644 14/06/01 LMS  AJUSTE MSG 001 P/AUDITORIA            **
000800***  100689 22/01/04 DAC  TEXTOS DE ERROR EN INGLES EDI         **
000900******************************************************************
001000******************************************************************
001100*IDAPL*EDI
001200******************************************************************
001300*OBJET** VALIDADOR GENERICO DE CAMPOS DE UN SEGMENTO EDI CONTRA  *
001400*OBJET** SU TABLA DE ESPEC. (TIPO/LONGITUD/OBLIGATORIO)          *
001500******************************************************************
001600*=======================*
001700 IDENTIFICATION DIVISION.
001800*=======================*
001900 PROGRAM-ID. EDIB005.
002000 AUTHOR. E GARELIK RUIZ.
002100 INSTALLATION. BUS DE SERVICIO EMPRESARIAL.
002200 DATE-WRITTEN. 24/02/95.
002300 DATE-COMPILED.
002400 SECURITY.  CONFIDENCIAL - USO INTERNO BANCO.
002500*====================*
002600 ENVIRONMENT DIVISION.
002700*====================*
002800 CONFIGURATION SECTION.
002900 SPECIAL-NAMES.
003000     C01 IS TOP-OF-FORM.
003100*=============*
003200 DATA DIVISION.
003300*=============*
003400*=======================*
003500 WORKING-STORAGE SECTION.
003600*=======================*
003700 01  WE-ESPECIALES.
003800           02  WE-LONGITUD             PIC 9(03)  COMP.
003900           02  WE-ESPERADOS            PIC 9(03)  COMP.
004000           02  WE-SUB                  PIC 9(03)  COMP.
004100           02  WE-POS-PUNTO            PIC 9(03)  COMP.
004200           02  WE-LEN-ENT              PIC 9(03)  COMP.
004300           02  WE-LEN-DEC              PIC 9(03)  COMP.
004400           02  WE-TIENE-PUNTO          PIC X(01)  VALUE 'N'.
004500               88  WE-HAY-PUNTO              VALUE 'Y'.
004600           02  WE-RC                   PIC S9(08) COMP VALUE ZERO.
004700           02  WE-BLANCO               PIC X(01)  VALUE SPACES.
004800           02  FILLER                  PIC X(01) VALUE SPACE.
004900*------------------ TABLA DE ERRORES ---------------------------*
005000 01  WT01-TABLA-MENSAJES.
005100           02  FILLER                  PIC X(74)  VALUE
005200           '001-NOT ENOUGH/TOO MUCH INFO TO VALIDATE SEGMENT'.
005300           02  FILLER                  PIC X(74)  VALUE
005400           '002-NUMBER VALUE REQUIRED, NON-NUMERIC STRING'.
005500           02  FILLER                  PIC X(74)  VALUE
005600           '003-THE DATE IN THIS FIELD IS NOT A VALID DATE'.
005700           02  FILLER                  PIC X(74)  VALUE
005800           '004-THE TIME IN THIS FIELD IS NOT A VALID TIME'.
005900           02  FILLER                  PIC X(74)  VALUE
006000           '005-THE DATA IS TOO SHORT FOR THIS FIELD'.
006100           02  FILLER                  PIC X(74)  VALUE
006200           '006-THE DATA IS TOO LONG FOR THIS FIELD'.
006300           02  FILLER                  PIC X(74)  VALUE
006400           '007-MANDATORY FIELD, BUT IT IS BLANK'.
006500 01  FILLER  REDEFINES  WT01-TABLA-MENSAJES.
006600           02  WT01-ENTRADA  OCCURS  7  TIMES.
006700               04  WT01-COD-MSG        PIC 9(03).
006800               04  FILLER              PIC X(01).
006900               04  WT01-MSG-DSC        PIC X(70).
007000*------------------ VISTA DE CAMPO FECHA (AAAAMMDD) -------------*
007100 01  WE-FECHA-CAMPO              PIC 9(08)  VALUE ZEROS.
007200 01  WE-FECHA-CAMPO-R  REDEFINES  WE-FECHA-CAMPO.
007300           02  WE-FC-AAAA              PIC 9(04).
007400           02  WE-FC-MM                PIC 9(02).
007500           02  WE-FC-DD                PIC 9(02).
007600*------------------ VISTA DE CAMPO HORA (HHMMSS) ----------------*
007700 01  WE-HORA-CAMPO               PIC 9(06)  VALUE ZEROS.
007800 01  WE-HORA-CAMPO-R  REDEFINES  WE-HORA-CAMPO.
007900           02  WE-HC-HH                PIC 9(02).
008000           02  WE-HC-MM                PIC 9(02).
008100           02  WE-HC-SS                PIC 9(02).
008200*------------------ FECHA DE HOY, VISTA AAAAMMDD ----------------*
008300 01  WE-FECHA-HOY                PIC 9(08)  VALUE ZEROS.
008400 01  WE-FECHA-HOY-R   REDEFINES  WE-FECHA-HOY.
008500           02  WE-HOY-AAAA             PIC 9(04).
008600           02  WE-HOY-MM               PIC 9(02).
008700           02  WE-HOY-DD               PIC 9(02).
008800*------------------ AREA DE TRABAJO DEL ELEMENTO ACTUAL ---------*
008900 01  WE-ELEM-2DIG                PIC 9(02)  VALUE ZEROS.
009000*---------------*
009100 LINKAGE SECTION.
009200*---------------*
009300     COPY EDIL005.
009400*------------------*
009500 PROCEDURE DIVISION  USING  EDI-SEGMENTO  EDI-TABLA-FLDSPEC
009600                            P005-CANT-CAMPOS
009700                            P005-CANT-REQUERIDOS
009800                            EDI-TABLA-ERRORES.
009900*------------------*
010000           PERFORM  0100-INICIAR-RUTINA.
010100           PERFORM  0200-PROCESAR-RUTINA.
010200           PERFORM  0900-TERMINAR-RUTINA.
010300           GOBACK.
010400*--------------------*
010500 0100-INICIAR-RUTINA.
010600*--------------------*
010700           MOVE  ZEROS  TO  ERR-CANTIDAD.
010800           ACCEPT  WE-FECHA-HOY  FROM  DATE YYYYMMDD.
010900 0100-EXIT.  EXIT.
011000*--------------------*
011100 0200-PROCESAR-RUTINA.
011200*--------------------*
011300           COMPUTE  WE-ESPERADOS  =  P005-CANT-CAMPOS  +  1.
011400           IF  SEG-ELEM-CNT  NOT =  WE-ESPERADOS
011500              OR  P005-CANT-CAMPOS  <  P005-CANT-REQUERIDOS
011600              PERFORM  8100-ARMAR-ERROR-GENERICO
011700              GO TO  0200-EXIT
011800           END-IF.
011900           PERFORM  1000-VALIDAR-CAMPO  THRU  1000-EXIT
012000               VARYING  FS-IX  FROM  1  BY  1
012100               UNTIL    FS-IX  >  FS-CANT-ENTRADAS.
012200 0200-EXIT.  EXIT.
012300*--------------------*
012400 1000-VALIDAR-CAMPO.
012500*--------------------*
012600           SET  WE-ELEM-2DIG  TO  FS-IX.
012700           PERFORM  5000-CALC-LONGITUD  THRU  5000-EXIT.
012800           IF  WE-LONGITUD  >  ZERO
012900              EVALUATE  TRUE
013000                 WHEN  FS-TYPE-NUMERICO (FS-IX)
013100                    PERFORM  2100-VALIDAR-N0  THRU  2100-EXIT
013200                 WHEN  FS-TYPE-FECHA (FS-IX)
013300                    PERFORM  2200-VALIDAR-DT  THRU  2200-EXIT
013400                 WHEN  FS-TYPE-HORA (FS-IX)
013500                    PERFORM  2300-VALIDAR-TM  THRU  2300-EXIT
013600                 WHEN  OTHER
013700                    CONTINUE
013800              END-EVALUATE
013900           END-IF.
014000           PERFORM  3000-VALIDAR-LONGITUD  THRU  3000-EXIT.
014100           PERFORM  4000-VALIDAR-OBLIGATORIO  THRU  4000-EXIT.
014200 1000-EXIT.  EXIT.
014300*--------------------*
014400 2100-VALIDAR-N0.
014500*--------------------*
014600           MOVE  'N'  TO  WE-TIENE-PUNTO.
014700           MOVE  ZEROS  TO  WE-POS-PUNTO.
014800           PERFORM  2110-BUSCAR-PUNTO  THRU  2110-EXIT
014900               VARYING  WE-SUB  FROM  1  BY  1
015000               UNTIL    WE-SUB  >  WE-LONGITUD.
015100           IF  WE-HAY-PUNTO
015200              COMPUTE  WE-LEN-ENT  =  WE-POS-PUNTO  -  1
015300              COMPUTE  WE-LEN-DEC  =  WE-LONGITUD  -  WE-POS-PUNTO
015400              IF  (WE-LEN-ENT  >  ZERO  AND
015500                   SEG-ELEM (FS-IX) (1:WE-LEN-ENT)  NOT NUMERIC)
015600                 OR
015700                  (WE-LEN-DEC  >  ZERO  AND
015800                   SEG-ELEM (FS-IX) (WE-POS-PUNTO + 1:WE-LEN-DEC)
015900                   NOT NUMERIC)
016000                 PERFORM  8200-ARMAR-ERROR-CAMPO
016100              END-IF
016200           ELSE
016300              IF  SEG-ELEM (FS-IX) (1:WE-LONGITUD)  NOT NUMERIC
016400                 MOVE  2  TO  WE-SUB
016500                 PERFORM  8200-ARMAR-ERROR-CAMPO
016600              END-IF
016700           END-IF.
016800 2100-EXIT.  EXIT.
016900*--------------------*
017000 2110-BUSCAR-PUNTO.
017100*--------------------*
017200           IF  SEG-ELEM (FS-IX) (WE-SUB:1)  =  '.'
017300              MOVE  WE-SUB  TO  WE-POS-PUNTO
017400              MOVE  'Y'    TO  WE-TIENE-PUNTO
017500           END-IF.
017600 2110-EXIT.  EXIT.
017700*--------------------*
017800 2200-VALIDAR-DT.
017900*--------------------*
018000           MOVE  ZEROS  TO  WE-FECHA-CAMPO.
018100           IF  WE-LONGITUD  =  8
018200              IF  SEG-ELEM (FS-IX) (1:8)  IS NOT NUMERIC
018300                 PERFORM  8300-ARMAR-ERROR-FECHA
018400                 GO TO  2200-EXIT
018500              END-IF
018600              MOVE  SEG-ELEM (FS-IX) (1:8)  TO  WE-FECHA-CAMPO
018700           ELSE
018800              IF  WE-LONGITUD  =  6
018900                 IF  SEG-ELEM (FS-IX) (1:6)  IS NOT NUMERIC
019000                    PERFORM  8300-ARMAR-ERROR-FECHA
019100                    GO TO  2200-EXIT
019200                 END-IF
019300                 IF  SEG-ELEM (FS-IX) (1:2)  <  '50'
019400                    MOVE  '20'  TO  WE-FECHA-CAMPO (1:2)
019500                 ELSE
019600                    MOVE  '19'  TO  WE-FECHA-CAMPO (1:2)
019700                 END-IF
019800                 MOVE  SEG-ELEM (FS-IX) (1:6)  TO
019900                                       WE-FECHA-CAMPO (3:6)
020000              ELSE
020100                 PERFORM  8300-ARMAR-ERROR-FECHA
020200                 GO TO  2200-EXIT
020300              END-IF
020400           END-IF.
020500           IF  WE-FC-MM  <  1  OR  WE-FC-MM  >  12
020600              PERFORM  8300-ARMAR-ERROR-FECHA
020700              GO TO  2200-EXIT
020800           END-IF.
020900           IF  WE-FC-DD  <  1  OR  WE-FC-DD  >  31
021000              PERFORM  8300-ARMAR-ERROR-FECHA
021100              GO TO  2200-EXIT
021200           END-IF.
021300           IF  WE-FECHA-CAMPO  >  WE-FECHA-HOY
021400              PERFORM  8300-ARMAR-ERROR-FECHA
021500           END-IF.
021600 2200-EXIT.  EXIT.
021700*--------------------*
021800 2300-VALIDAR-TM.
021900*--------------------*
022000           MOVE  ZEROS  TO  WE-HORA-CAMPO.
022100           IF  WE-LONGITUD  =  6
022200              IF  SEG-ELEM (FS-IX) (1:6)  IS NOT NUMERIC
022300                 PERFORM  8400-ARMAR-ERROR-HORA
022400                 GO TO  2300-EXIT
022500              END-IF
022600              MOVE  SEG-ELEM (FS-IX) (1:6)  TO  WE-HORA-CAMPO
022700           ELSE
022800              IF  WE-LONGITUD  =  4
022900                 IF  SEG-ELEM (FS-IX) (1:4)  IS NOT NUMERIC
023000                    PERFORM  8400-ARMAR-ERROR-HORA
023100                    GO TO  2300-EXIT
023200                 END-IF
023300                 MOVE  SEG-ELEM (FS-IX) (1:4)  TO
023400                                       WE-HORA-CAMPO (1:4)
023500              ELSE
023600                 PERFORM  8400-ARMAR-ERROR-HORA
023700                 GO TO  2300-EXIT
023800              END-IF
023900           END-IF.
024000           IF  WE-HC-HH  >  23  OR  WE-HC-MM  >  59
024100                            OR  WE-HC-SS  >  59
024200              PERFORM  8400-ARMAR-ERROR-HORA
024300           END-IF.
024400 2300-EXIT.  EXIT.
024500*--------------------*
024600 3000-VALIDAR-LONGITUD.
024700*--------------------*
024800           IF  WE-LONGITUD  <  FS-MIN (FS-IX)
024900              PERFORM  8500-ARMAR-ERROR-CORTO
025000           END-IF.
025100           IF  WE-LONGITUD  >  FS-MAX (FS-IX)
025200              PERFORM  8600-ARMAR-ERROR-LARGO
025300           END-IF.
025400 3000-EXIT.  EXIT.
025500*--------------------*
025600 4000-VALIDAR-OBLIGATORIO.
025700*--------------------*
025800           IF  FS-MANDATORIO (FS-IX)  AND  WE-LONGITUD  =  ZERO
025900              PERFORM  8700-ARMAR-ERROR-OBLIGAT
026000           END-IF.
026100 4000-EXIT.  EXIT.
026200*--------------------*
026300 5000-CALC-LONGITUD.
026400*--------------------*
026500           MOVE  80  TO  WE-LONGITUD.
026600           PERFORM  5010-RECORTAR-BLANCO  THRU  5010-EXIT
026700               UNTIL  WE-LONGITUD  =  ZERO
026800               OR  SEG-ELEM (FS-IX) (WE-LONGITUD:1)  NOT =  ' '.
026900 5000-EXIT.  EXIT.
027000*--------------------*
027100 5010-RECORTAR-BLANCO.
027200*--------------------*
027300           SUBTRACT  1  FROM  WE-LONGITUD.
027400 5010-EXIT.  EXIT.
027500*--------------------*
027600 8100-ARMAR-ERROR-GENERICO.
027700*--------------------*
027800           ADD   1             TO  ERR-CANTIDAD.
027900           SET   ERR-IX        TO  ERR-CANTIDAD.
028000           MOVE  SEG-ID        TO  ERR-SEG (ERR-IX).
028100           MOVE  ZEROS         TO  ERR-ELEM (ERR-IX).
028200           MOVE  'Y'           TO  ERR-FLAG (ERR-IX).
028300           MOVE  WT01-MSG-DSC (1)  TO  ERR-DESC (ERR-IX).
028400 8100-EXIT.  EXIT.
028500*--------------------*
028600 8200-ARMAR-ERROR-CAMPO.
028700*--------------------*
028800           PERFORM  9000-NUEVA-ENTRADA-ERROR.
028900           MOVE  WT01-MSG-DSC (2)  TO  ERR-DESC (ERR-IX).
029000 8200-EXIT.  EXIT.
029100*--------------------*
029200 8300-ARMAR-ERROR-FECHA.
029300*--------------------*
029400           PERFORM  9000-NUEVA-ENTRADA-ERROR.
029500           MOVE  WT01-MSG-DSC (3)  TO  ERR-DESC (ERR-IX).
029600 8300-EXIT.  EXIT.
029700*--------------------*
029800 8400-ARMAR-ERROR-HORA.
029900*--------------------*
030000           PERFORM  9000-NUEVA-ENTRADA-ERROR.
030100           MOVE  WT01-MSG-DSC (4)  TO  ERR-DESC (ERR-IX).
030200 8400-EXIT.  EXIT.
030300*--------------------*
030400 8500-ARMAR-ERROR-CORTO.
030500*--------------------*
030600           PERFORM  9000-NUEVA-ENTRADA-ERROR.
030700           MOVE  WT01-MSG-DSC (5)  TO  ERR-DESC (ERR-IX).
030800 8500-EXIT.  EXIT.
030900*--------------------*
031000 8600-ARMAR-ERROR-LARGO.
031100*--------------------*
031200           PERFORM  9000-NUEVA-ENTRADA-ERROR.
031300           MOVE  WT01-MSG-DSC (6)  TO  ERR-DESC (ERR-IX).
031400 8600-EXIT.  EXIT.
031500*--------------------*
031600 8700-ARMAR-ERROR-OBLIGAT.
031700*--------------------*
031800           PERFORM  9000-NUEVA-ENTRADA-ERROR.
031900           MOVE  WT01-MSG-DSC (7)  TO  ERR-DESC (ERR-IX).
032000 8700-EXIT.  EXIT.
032100*--------------------*
032200 9000-NUEVA-ENTRADA-ERROR.
032300*--------------------*
032400           ADD   1             TO  ERR-CANTIDAD.
032500           SET   ERR-IX        TO  ERR-CANTIDAD.
032600           MOVE  SEG-ID        TO  ERR-SEG (ERR-IX).
032700           MOVE  WE-ELEM-2DIG  TO  ERR-ELEM (ERR-IX).
032800           MOVE  'Y'           TO  ERR-FLAG (ERR-IX).
032900 9000-EXIT.  EXIT.
033000*--------------------*
033100 0900-TERMINAR-RUTINA.
033200*--------------------*
033300*    ERR-CANTIDAD YA QUEDO ACTUALIZADO EN EL AREA DE ENLACE
033400*    DEL LLAMADOR (ES PARTE DE EDI-TABLA-ERRORES), NADA
033500*    MAS QUE HACER ACA.
033600           CONTINUE.
033700 0900-EXIT.  EXIT.
