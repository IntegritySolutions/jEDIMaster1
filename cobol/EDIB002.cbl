000100******************************************************************
000200***  100520 20/02/95 EGRL NUEVO MODULO VALIDADOR DOCUMENTO 824  **
000300***  100541 11/09/95 EGRL AGREGA SEGMENTOS DTM/AMT/TED AL 824   **
000400***  100562 03/04/96 RQPZ CORRIGE MAPEO DE ELEMENTOS DE N1/OTI  **
000500***  100605 02/11/98 FJMR REVISION Y2K - SIN IMPACTO EN FECHAS  **
000600***  100693 22/01/04 DAC  AGREGA COMENTARIOS DE MANTENIMIENTO   **
000700***  100742 14/03/05 LPH  CORRIGE ORDEN DE CALIF. OF/SUBINDICE  **
000800******************************************************************
000900******************************************************************
001000*IDAPL*EDI
001100******************************************************************
001200*OBJET** VALIDACION DE CAMPOS DE LOS SEGMENTOS DE LA TRAMA ST-SE *
001300*OBJET** DEL DOCUMENTO 824 - APPLICATION ADVICE                  *
001400******************************************************************
001500*=======================*
001600 IDENTIFICATION DIVISION.
001700*=======================*
001800 PROGRAM-ID. EDIB002.
001900 AUTHOR. E GARELIK RUIZ.
002000 INSTALLATION. BUS DE SERVICIO EMPRESARIAL.
002100 DATE-WRITTEN. 20/02/95.
002200 DATE-COMPILED.
002300 SECURITY.  CONFIDENCIAL - USO INTERNO BANCO.
002400*====================*
002500 ENVIRONMENT DIVISION.
002600*====================*
002700 CONFIGURATION SECTION.
002800 SPECIAL-NAMES.
002900     C01 IS TOP-OF-FORM.
003000*=============*
003100 DATA DIVISION.
003200*=============*
003300*=======================*
003400 WORKING-STORAGE SECTION.
003500*=======================*
003600 01  WE-ESPECIALES.
003700     02  WE-ULTIMO               PIC 9(03)  COMP.
003800     02  WE-RC                   PIC S9(08) COMP VALUE ZERO.
003900     02  WE-SUB                  PIC 9(02)  COMP VALUE ZERO.
004000     02  FILLER                  PIC X(01) VALUE SPACE.
004100 01  FILLER  REDEFINES  WE-ESPECIALES.
004200     02  WE-ESPECIALES-PLANO     PIC X(14).
004300*----------- CONTADORES DE SEGMENTOS PROCESADOS POR TIPO --------*
004400 01  WE-CONTADORES.
004500     02  WE-CD-ST                PIC 9(03)  COMP VALUE ZERO.
004600     02  WE-CD-BGN               PIC 9(03)  COMP VALUE ZERO.
004700     02  WE-CD-N1                PIC 9(03)  COMP VALUE ZERO.
004800     02  WE-CD-OTI               PIC 9(03)  COMP VALUE ZERO.
004900     02  FILLER                  PIC X(01) VALUE SPACE.
005000 01  FILLER  REDEFINES  WE-CONTADORES.
005100     02  WE-CD-PLANO             PIC X(13).
005200*----------- AREAS DE TRABAJO PARA EL CALL A EDIB005 ------------*
005300 01  WE-CONTADOR-CAMPOS.
005400     02  WE-CANT-CAMPOS          PIC 9(02)  COMP VALUE ZERO.
005500     02  WE-CANT-REQUERIDOS      PIC 9(02)  COMP VALUE ZERO.
005600     02  FILLER                  PIC X(01) VALUE SPACE.
005700 01  FILLER  REDEFINES  WE-CONTADOR-CAMPOS.
005800     02  WE-CONTADOR-CAMPOS-PLANO   PIC X(05).
005900     COPY EDICSEG  REPLACING
006000         EDI-SEGMENTO        BY  WE-SEGMENTO-005
006100         EDI-SEGMENTO-CRUDO  BY  WE-SEG-005-CRUDO.
006200     COPY EDICFSP  REPLACING
006300         EDI-TABLA-FLDSPEC  BY  WE-FLDSPEC-005.
006400     COPY EDICERR  REPLACING
006500         EDI-TABLA-ERRORES  BY  WE-ERRORES-005.
006600*---------------*
006700 LINKAGE SECTION.
006800*---------------*
006900     COPY EDIL002.
007000*------------------*
007100 PROCEDURE DIVISION  USING  EDI-PARM-002  P002-TABLA-ERRORES.
007200*------------------*
007300     PERFORM  1000-ARMAR-TABLA-CAMPOS.
007400     GOBACK.
007500*--------------------------*
007600 1000-ARMAR-TABLA-CAMPOS.
007700*--------------------------*
007800*    RECORRE TODOS LOS SEGMENTOS DE LA TRAMA MENOS EL ULTIMO
007900*    (EL SE NO SE VALIDA AQUI, LO HACE EL VALIDADOR DE
008000*    TRANSACTION SET). SOLO SE PROCESAN LOS SEGMENTOS CUYO
008100*    ID FIGURA EN LA TABLA DE ESPECIFICACIONES DEL 824.
008200     MOVE  ZERO  TO  ERR-CANTIDAD OF P002-TABLA-ERRORES.
008300     COMPUTE  WE-ULTIMO  =  P002-CANT-SEGMENTOS  -  1.
008400     PERFORM  1100-PROCESAR-SEGMENTO  THRU  1100-EXIT
008500         VARYING  P002-IX  FROM  1  BY  1
008600         UNTIL    P002-IX  >  WE-ULTIMO.
008700 1000-EXIT.  EXIT.
008800*--------------------------*
008900 1100-PROCESAR-SEGMENTO.
009000*--------------------------*
009100     EVALUATE  P002-SEG-ID (P002-IX)
009200         WHEN  'ST '
009300            ADD  1  TO  WE-CD-ST
009400            PERFORM  1210-SPEC-ST   THRU  1210-EXIT
009500         WHEN  'BGN'
009600            ADD  1  TO  WE-CD-BGN
009700            PERFORM  1220-SPEC-BGN  THRU  1220-EXIT
009800         WHEN  'N1 '
009900            ADD  1  TO  WE-CD-N1
010000            PERFORM  1230-SPEC-N1   THRU  1230-EXIT
010100         WHEN  'OTI'
010200            ADD  1  TO  WE-CD-OTI
010300            PERFORM  1240-SPEC-OTI  THRU  1240-EXIT
010400         WHEN  'DTM'
010500            PERFORM  1250-SPEC-DTM  THRU  1250-EXIT
010600         WHEN  'AMT'
010700            PERFORM  1260-SPEC-AMT  THRU  1260-EXIT
010800         WHEN  'TED'
010900            PERFORM  1270-SPEC-TED  THRU  1270-EXIT
011000         WHEN  'SE '
011100            PERFORM  1280-SPEC-SE   THRU  1280-EXIT
011200         WHEN  OTHER
011300            CONTINUE
011400     END-EVALUATE.
011500 1100-EXIT.  EXIT.
011600*--------------------------*
011700 1200-PREPARAR-LLAMADA.
011800*--------------------------*
011900*    LIMPIA LAS AREAS DE TRABAJO ANTES DE ARMAR UNA NUEVA
012000*    ESPECIFICACION DE CAMPOS PARA EL SEGMENTO ACTUAL.
012100     MOVE  SPACES  TO  WE-SEGMENTO-005.
012200     MOVE  SPACES  TO  WE-FLDSPEC-005.
012300     MOVE  SPACES  TO  WE-ERRORES-005.
012400     MOVE  ZERO    TO  FS-CANT-ENTRADAS
012500                       ERR-CANTIDAD OF WE-ERRORES-005.
012600     MOVE  P002-SEG-ID (P002-IX)  TO  SEG-ID.
012700 1200-EXIT.  EXIT.
012800*--------------------------*
012900 1290-ACUMULAR-ERRORES.
013000*--------------------------*
013100*    TRASLADA A LA TABLA DE SALIDA DEL PROGRAMA LOS ERRORES
013200*    QUE DEVOLVIO EDIB005 PARA EL SEGMENTO RECIEN VALIDADO,
013300*    DE MODO QUE EL DRIVER (EDIB001) PUEDA IMPRIMIR CADA UNO.
013400     PERFORM  1295-COPIAR-UN-ERROR  THRU  1295-EXIT
013500         VARYING  WE-SUB  FROM  1  BY  1
013600         UNTIL    WE-SUB  >  ERR-CANTIDAD OF WE-ERRORES-005.
013700 1290-EXIT.  EXIT.
013800*--------------------------*
013900 1295-COPIAR-UN-ERROR.
014000*--------------------------*
014100     ADD  1  TO  ERR-CANTIDAD OF P002-TABLA-ERRORES.
014200     MOVE  ERR-ENTRADA OF WE-ERRORES-005 (WE-SUB)
014300         TO  ERR-ENTRADA OF P002-TABLA-ERRORES
014400             (ERR-CANTIDAD OF P002-TABLA-ERRORES).
014500 1295-EXIT.  EXIT.
014600*--------------------------*
014700 1210-SPEC-ST.
014800*--------------------------*
014900     PERFORM  1200-PREPARAR-LLAMADA  THRU  1200-EXIT.
015000     SET  FS-TYPE-CODIGO (1)  TO  TRUE.
015100     MOVE  3  TO  FS-MIN (1).
015200     MOVE  3  TO  FS-MAX (1).
015300     MOVE  'Y'  TO  FS-REQ (1).
015400     MOVE  P002-SEG-ELEM (P002-IX, 1)  TO  SEG-ELEM (1).
015500     SET  FS-TYPE-ALFANUM (2)  TO  TRUE.
015600     MOVE  4  TO  FS-MIN (2).
015700     MOVE  9  TO  FS-MAX (2).
015800     MOVE  'Y'  TO  FS-REQ (2).
015900     MOVE  P002-SEG-ELEM (P002-IX, 2)  TO  SEG-ELEM (2).
016000     MOVE  2  TO  FS-CANT-ENTRADAS
016100                               WE-CANT-CAMPOS.
016200     MOVE  2  TO  WE-CANT-REQUERIDOS.
016300     MOVE  3  TO  SEG-ELEM-CNT.
016400     CALL  'EDIB005'  USING  WE-SEGMENTO-005  WE-FLDSPEC-005
016500                             WE-CANT-CAMPOS  WE-CANT-REQUERIDOS
016600                             WE-ERRORES-005.
016700     PERFORM  1290-ACUMULAR-ERRORES  THRU  1290-EXIT.
016800 1210-EXIT.  EXIT.
016900*--------------------------*
017000 1220-SPEC-BGN.
017100*--------------------------*
017200     PERFORM  1200-PREPARAR-LLAMADA  THRU  1200-EXIT.
017300     SET  FS-TYPE-CODIGO (1)  TO  TRUE.
017400     MOVE  2  TO  FS-MIN (1).
017500     MOVE  2  TO  FS-MAX (1).
017600     MOVE  'Y'  TO  FS-REQ (1).
017700     MOVE  P002-SEG-ELEM (P002-IX, 1)  TO  SEG-ELEM (1).
017800     SET  FS-TYPE-ALFANUM (2)  TO  TRUE.
017900     MOVE  1  TO  FS-MIN (2).
018000     MOVE  30  TO  FS-MAX (2).
018100     MOVE  'Y'  TO  FS-REQ (2).
018200     MOVE  P002-SEG-ELEM (P002-IX, 2)  TO  SEG-ELEM (2).
018300     SET  FS-TYPE-FECHA (3)  TO  TRUE.
018400     MOVE  8  TO  FS-MIN (3).
018500     MOVE  8  TO  FS-MAX (3).
018600     MOVE  'Y'  TO  FS-REQ (3).
018700     MOVE  P002-SEG-ELEM (P002-IX, 3)  TO  SEG-ELEM (3).
018800     SET  FS-TYPE-HORA (4)  TO  TRUE.
018900     MOVE  4  TO  FS-MIN (4).
019000     MOVE  8  TO  FS-MAX (4).
019100     MOVE  'N'  TO  FS-REQ (4).
019200     MOVE  P002-SEG-ELEM (P002-IX, 4)  TO  SEG-ELEM (4).
019300     MOVE  4  TO  FS-CANT-ENTRADAS
019400                               WE-CANT-CAMPOS.
019500     MOVE  3  TO  WE-CANT-REQUERIDOS.
019600     MOVE  5  TO  SEG-ELEM-CNT.
019700     CALL  'EDIB005'  USING  WE-SEGMENTO-005  WE-FLDSPEC-005
019800                             WE-CANT-CAMPOS  WE-CANT-REQUERIDOS
019900                             WE-ERRORES-005.
020000     PERFORM  1290-ACUMULAR-ERRORES  THRU  1290-EXIT.
020100 1220-EXIT.  EXIT.
020200*--------------------------*
020300 1230-SPEC-N1.
020400*--------------------------*
020500     PERFORM  1200-PREPARAR-LLAMADA  THRU  1200-EXIT.
020600     SET  FS-TYPE-CODIGO (1)  TO  TRUE.
020700     MOVE  2  TO  FS-MIN (1).
020800     MOVE  3  TO  FS-MAX (1).
020900     MOVE  'Y'  TO  FS-REQ (1).
021000     MOVE  P002-SEG-ELEM (P002-IX, 1)  TO  SEG-ELEM (1).
021100     SET  FS-TYPE-CODIGO (2)  TO  TRUE.
021200     MOVE  1  TO  FS-MIN (2).
021300     MOVE  2  TO  FS-MAX (2).
021400     MOVE  'N'  TO  FS-REQ (2).
021500     MOVE  P002-SEG-ELEM (P002-IX, 3)  TO  SEG-ELEM (2).
021600     SET  FS-TYPE-ALFANUM (3)  TO  TRUE.
021700     MOVE  2  TO  FS-MIN (3).
021800     MOVE  80  TO  FS-MAX (3).
021900     MOVE  'N'  TO  FS-REQ (3).
022000     MOVE  P002-SEG-ELEM (P002-IX, 4)  TO  SEG-ELEM (3).
022100     MOVE  3  TO  FS-CANT-ENTRADAS
022200                               WE-CANT-CAMPOS.
022300     MOVE  1  TO  WE-CANT-REQUERIDOS.
022400     MOVE  4  TO  SEG-ELEM-CNT.
022500     CALL  'EDIB005'  USING  WE-SEGMENTO-005  WE-FLDSPEC-005
022600                             WE-CANT-CAMPOS  WE-CANT-REQUERIDOS
022700                             WE-ERRORES-005.
022800     PERFORM  1290-ACUMULAR-ERRORES  THRU  1290-EXIT.
022900 1230-EXIT.  EXIT.
023000*--------------------------*
023100 1240-SPEC-OTI.
023200*--------------------------*
023300     PERFORM  1200-PREPARAR-LLAMADA  THRU  1200-EXIT.
023400     SET  FS-TYPE-CODIGO (1)  TO  TRUE.
023500     MOVE  1  TO  FS-MIN (1).
023600     MOVE  2  TO  FS-MAX (1).
023700     MOVE  'Y'  TO  FS-REQ (1).
023800     MOVE  P002-SEG-ELEM (P002-IX, 1)  TO  SEG-ELEM (1).
023900     SET  FS-TYPE-CODIGO (2)  TO  TRUE.
024000     MOVE  2  TO  FS-MIN (2).
024100     MOVE  3  TO  FS-MAX (2).
024200     MOVE  'Y'  TO  FS-REQ (2).
024300     MOVE  P002-SEG-ELEM (P002-IX, 2)  TO  SEG-ELEM (2).
024400     SET  FS-TYPE-ALFANUM (3)  TO  TRUE.
024500     MOVE  1  TO  FS-MIN (3).
024600     MOVE  30  TO  FS-MAX (3).
024700     MOVE  'Y'  TO  FS-REQ (3).
024800     MOVE  P002-SEG-ELEM (P002-IX, 3)  TO  SEG-ELEM (3).
024900     SET  FS-TYPE-CODIGO (4)  TO  TRUE.
025000     MOVE  3  TO  FS-MIN (4).
025100     MOVE  3  TO  FS-MAX (4).
025200     MOVE  'N'  TO  FS-REQ (4).
025300     MOVE  P002-SEG-ELEM (P002-IX, 10)  TO  SEG-ELEM (4).
025400     MOVE  4  TO  FS-CANT-ENTRADAS
025500                               WE-CANT-CAMPOS.
025600     MOVE  1  TO  WE-CANT-REQUERIDOS.
025700     MOVE  5  TO  SEG-ELEM-CNT.
025800     CALL  'EDIB005'  USING  WE-SEGMENTO-005  WE-FLDSPEC-005
025900                             WE-CANT-CAMPOS  WE-CANT-REQUERIDOS
026000                             WE-ERRORES-005.
026100     PERFORM  1290-ACUMULAR-ERRORES  THRU  1290-EXIT.
026200 1240-EXIT.  EXIT.
026300*--------------------------*
026400 1250-SPEC-DTM.
026500*--------------------------*
026600     PERFORM  1200-PREPARAR-LLAMADA  THRU  1200-EXIT.
026700     SET  FS-TYPE-CODIGO (1)  TO  TRUE.
026800     MOVE  3  TO  FS-MIN (1).
026900     MOVE  3  TO  FS-MAX (1).
027000     MOVE  'Y'  TO  FS-REQ (1).
027100     MOVE  P002-SEG-ELEM (P002-IX, 1)  TO  SEG-ELEM (1).
027200     SET  FS-TYPE-FECHA (2)  TO  TRUE.
027300     MOVE  8  TO  FS-MIN (2).
027400     MOVE  8  TO  FS-MAX (2).
027500     MOVE  'N'  TO  FS-REQ (2).
027600     MOVE  P002-SEG-ELEM (P002-IX, 2)  TO  SEG-ELEM (2).
027700     SET  FS-TYPE-HORA (3)  TO  TRUE.
027800     MOVE  4  TO  FS-MIN (3).
027900     MOVE  8  TO  FS-MAX (3).
028000     MOVE  'N'  TO  FS-REQ (3).
028100     MOVE  P002-SEG-ELEM (P002-IX, 3)  TO  SEG-ELEM (3).
028200     MOVE  3  TO  FS-CANT-ENTRADAS
028300                               WE-CANT-CAMPOS.
028400     MOVE  1  TO  WE-CANT-REQUERIDOS.
028500     MOVE  4  TO  SEG-ELEM-CNT.
028600     CALL  'EDIB005'  USING  WE-SEGMENTO-005  WE-FLDSPEC-005
028700                             WE-CANT-CAMPOS  WE-CANT-REQUERIDOS
028800                             WE-ERRORES-005.
028900     PERFORM  1290-ACUMULAR-ERRORES  THRU  1290-EXIT.
029000 1250-EXIT.  EXIT.
029100*--------------------------*
029200 1260-SPEC-AMT.
029300*--------------------------*
029400     PERFORM  1200-PREPARAR-LLAMADA  THRU  1200-EXIT.
029500     SET  FS-TYPE-CODIGO (1)  TO  TRUE.
029600     MOVE  1  TO  FS-MIN (1).
029700     MOVE  3  TO  FS-MAX (1).
029800     MOVE  'Y'  TO  FS-REQ (1).
029900     MOVE  P002-SEG-ELEM (P002-IX, 1)  TO  SEG-ELEM (1).
030000     SET  FS-TYPE-DECIMAL (2)  TO  TRUE.
030100     MOVE  1  TO  FS-MIN (2).
030200     MOVE  18  TO  FS-MAX (2).
030300     MOVE  'Y'  TO  FS-REQ (2).
030400     MOVE  P002-SEG-ELEM (P002-IX, 2)  TO  SEG-ELEM (2).
030500     MOVE  2  TO  FS-CANT-ENTRADAS
030600                               WE-CANT-CAMPOS.
030700     MOVE  2  TO  WE-CANT-REQUERIDOS.
030800     MOVE  3  TO  SEG-ELEM-CNT.
030900     CALL  'EDIB005'  USING  WE-SEGMENTO-005  WE-FLDSPEC-005
031000                             WE-CANT-CAMPOS  WE-CANT-REQUERIDOS
031100                             WE-ERRORES-005.
031200     PERFORM  1290-ACUMULAR-ERRORES  THRU  1290-EXIT.
031300 1260-EXIT.  EXIT.
031400*--------------------------*
031500 1270-SPEC-TED.
031600*--------------------------*
031700     PERFORM  1200-PREPARAR-LLAMADA  THRU  1200-EXIT.
031800     SET  FS-TYPE-CODIGO (1)  TO  TRUE.
031900     MOVE  1  TO  FS-MIN (1).
032000     MOVE  3  TO  FS-MAX (1).
032100     MOVE  'Y'  TO  FS-REQ (1).
032200     MOVE  P002-SEG-ELEM (P002-IX, 1)  TO  SEG-ELEM (1).
032300     SET  FS-TYPE-ALFANUM (2)  TO  TRUE.
032400     MOVE  1  TO  FS-MIN (2).
032500     MOVE  60  TO  FS-MAX (2).
032600     MOVE  'N'  TO  FS-REQ (2).
032700     MOVE  P002-SEG-ELEM (P002-IX, 2)  TO  SEG-ELEM (2).
032800     MOVE  2  TO  FS-CANT-ENTRADAS
032900                               WE-CANT-CAMPOS.
033000     MOVE  1  TO  WE-CANT-REQUERIDOS.
033100     MOVE  3  TO  SEG-ELEM-CNT.
033200     CALL  'EDIB005'  USING  WE-SEGMENTO-005  WE-FLDSPEC-005
033300                             WE-CANT-CAMPOS  WE-CANT-REQUERIDOS
033400                             WE-ERRORES-005.
033500     PERFORM  1290-ACUMULAR-ERRORES  THRU  1290-EXIT.
033600 1270-EXIT.  EXIT.
033700*--------------------------*
033800 1280-SPEC-SE.
033900*--------------------------*
034000     PERFORM  1200-PREPARAR-LLAMADA  THRU  1200-EXIT.
034100     SET  FS-TYPE-NUMERICO (1)  TO  TRUE.
034200     MOVE  1  TO  FS-MIN (1).
034300     MOVE  10  TO  FS-MAX (1).
034400     MOVE  'Y'  TO  FS-REQ (1).
034500     MOVE  P002-SEG-ELEM (P002-IX, 1)  TO  SEG-ELEM (1).
034600     SET  FS-TYPE-ALFANUM (2)  TO  TRUE.
034700     MOVE  4  TO  FS-MIN (2).
034800     MOVE  9  TO  FS-MAX (2).
034900     MOVE  'Y'  TO  FS-REQ (2).
035000     MOVE  P002-SEG-ELEM (P002-IX, 2)  TO  SEG-ELEM (2).
035100     MOVE  2  TO  FS-CANT-ENTRADAS
035200                               WE-CANT-CAMPOS.
035300     MOVE  2  TO  WE-CANT-REQUERIDOS.
035400     MOVE  3  TO  SEG-ELEM-CNT.
035500     CALL  'EDIB005'  USING  WE-SEGMENTO-005  WE-FLDSPEC-005
035600                             WE-CANT-CAMPOS  WE-CANT-REQUERIDOS
035700                             WE-ERRORES-005.
035800     PERFORM  1290-ACUMULAR-ERRORES  THRU  1290-EXIT.
035900 1280-EXIT.  EXIT.
