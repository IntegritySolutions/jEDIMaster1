000100******************************************************************
000200***  100524 23/02/95 EGRL NUEVO MODULO TABLAS DE CODIGOS EDI    **
000300***  100540 11/09/95 EGRL AGREGA TABLA DE REFERENCE ID QUALIFIER**
000400***  100561 03/04/96 RQPZ PAIS PASA A ARCHIVO EXTERNO DDCTYTAB  **
000500***  100604 02/11/98 FJMR REVISION Y2K - SIN IMPACTO EN FECHAS  **
000600***  100692 22/01/04 DAC  AGREGA COMENTARIOS DE MANTENIMIENTO   **
000700***  100743 14/03/05 LPH  DUPLICA COMILLAS EN TABLA REF         **
000800***  100746 21/03/05 LPH  AGREGA FILLER SEPARADOR COD/DSC       **
000900***  100747 28/03/05 LPH  EDIL006 AGREGA CLAUSULA FALSE AL 88   **
001000******************************************************************
001100******************************************************************
001200*IDAPL*EDI
001300******************************************************************
001400*OBJET** TRADUCCION DE CODIGOS EDI A SU DEFINICION LEGIBLE:      *
001500*OBJET** TS PURPOSE, ENTIDAD, COMUNICACION, REF.CALIFIC. Y PAIS  *
001600******************************************************************
001700*=======================*
001800 IDENTIFICATION DIVISION.
001900*=======================*
002000 PROGRAM-ID. EDIB006.
002100 AUTHOR. E GARELIK RUIZ.
002200 INSTALLATION. BUS DE SERVICIO EMPRESARIAL.
002300 DATE-WRITTEN. 23/02/95.
002400 DATE-COMPILED.
002500 SECURITY.  CONFIDENCIAL - USO INTERNO BANCO.
002600*====================*
002700 ENVIRONMENT DIVISION.
002800*====================*
002900 CONFIGURATION SECTION.
003000 SPECIAL-NAMES.
003100     C01 IS TOP-OF-FORM.
003200 INPUT-OUTPUT SECTION.
003300 FILE-CONTROL.
003400     SELECT  CTY-TABLE-FILE  ASSIGN TO  DDCTYTAB
003500         ORGANIZATION IS  SEQUENTIAL
003600         FILE STATUS IS  WE-FS-CTY.
003700*=============*
003800 DATA DIVISION.
003900*=============*
004000 FILE SECTION.
004100 FD  CTY-TABLE-FILE
004200     LABEL RECORDS ARE STANDARD.
004300     COPY EDICCTY REPLACING EDI-PAIS-ENTRADA BY CTY-TABLE-REC.
004400*=======================*
004500 WORKING-STORAGE SECTION.
004600*=======================*
004700 01  WE-ESPECIALES.
004800     02  WE-FS-CTY               PIC X(02)  VALUE '00'.
004900         88  WE-CTY-OK                  VALUE '00'.
005000         88  WE-CTY-EOF                 VALUE '10'.
005100     02  WE-CARGADA              PIC X(01)  VALUE 'N'.
005200         88  WE-TABLA-YA-CARGADA        VALUE 'Y'.
005300     02  WE-CANT-PAISES          PIC 9(04)  COMP VALUE ZERO.
005400     02  FILLER                  PIC X(01) VALUE SPACE.
005500*----------- TABLA TS PURPOSE CODE (EDIL006 TIPO 1) -------------*
005600 01  WT01-TABLA-TSPURPOSE.
005700     02  FILLER  PIC X(74)  VALUE
005800         '01  Original'.
005900     02  FILLER  PIC X(74)  VALUE
006000         '03  Delete'.
006100 01  FILLER REDEFINES WT01-TABLA-TSPURPOSE.
006200     02  WT01-ENTRADA OCCURS 2 TIMES INDEXED BY WT01-IX.
006300         04  WT01-COD  PIC X(03).
006400         04  FILLER     PIC X(01).
006500         04  WT01-DSC  PIC X(70).
006600*----------- TABLA ENTITY IDENTIFIER CODE (EDIL006 TIPO 2) ------*
006700 01  WT02-TABLA-ENTIDAD.
006800     02  FILLER  PIC X(74)  VALUE
006900         'BY  Buying Party'.
007000     02  FILLER  PIC X(74)  VALUE
007100         'PE  Payee'.
007200     02  FILLER  PIC X(74)  VALUE
007300         'RE  Party to receive commercial invoice remittance'.
007400     02  FILLER  PIC X(74)  VALUE
007500         'SE  Selling Party'.
007600 01  FILLER REDEFINES WT02-TABLA-ENTIDAD.
007700     02  WT02-ENTRADA OCCURS 4 TIMES INDEXED BY WT02-IX.
007800         04  WT02-COD  PIC X(03).
007900         04  FILLER     PIC X(01).
008000         04  WT02-DSC  PIC X(70).
008100*----------- TABLA COMMUNICATION QUALIFIER (EDIL006 TIPO 3) -----*
008200 01  WT03-TABLA-COMUNIC.
008300     02  FILLER  PIC X(74)  VALUE
008400         'EM  Email Address'.
008500     02  FILLER  PIC X(74)  VALUE
008600         'FX  Fax Number'.
008700     02  FILLER  PIC X(74)  VALUE
008800         'TE  Telephone Number'.
008900     02  FILLER  PIC X(74)  VALUE
009000         'UR  Website Universal Resource Locator (URL)'.
009100 01  FILLER REDEFINES WT03-TABLA-COMUNIC.
009200     02  WT03-ENTRADA OCCURS 4 TIMES INDEXED BY WT03-IX.
009300         04  WT03-COD  PIC X(03).
009400         04  FILLER     PIC X(01).
009500         04  WT03-DSC  PIC X(70).
009600*----------- TABLA REFERENCE ID QUALIFIER (EDIL006 TIPO 4) ------*
009700 01  WT04-TABLA-REFCALIF.
009800     02  FILLER  PIC X(74)  VALUE
009900         '12  Billing Account'.
010000     02  FILLER  PIC X(74)  VALUE
010100         '4G  Provincial Tax Identification'.
010200     02  FILLER  PIC X(74)  VALUE
010300         'AH  Agreement Number'.
010400     02  FILLER  PIC X(74)  VALUE
010500         'AP  Accounts Receivable Number'.
010600     02  FILLER  PIC X(74)  VALUE
010700         'BAD State Tax Identification Number'.
010800     02  FILLER  PIC X(74)  VALUE
010900         'CN  Carrier''s Reference Number (PRO/Invoice)'.
011000     02  FILLER  PIC X(74)  VALUE
011100         'GT  Goods and Service Tax Registration Number'.
011200     02  FILLER  PIC X(74)  VALUE
011300         'IL  Internal Order Number'.
011400     02  FILLER  PIC X(74)  VALUE
011500         'IV  Seller''s Invoice Number'.
011600     02  FILLER  PIC X(74)  VALUE
011700         'MA  Ship Notice / Manifest Number'.
011800     02  FILLER  PIC X(74)  VALUE
011900         'PO  Purchase Order Number'.
012000     02  FILLER  PIC X(74)  VALUE
012100         'PY  Payee''s Financial Institution Account Number'.
012200     02  FILLER  PIC X(74)  VALUE
012300         'RT  Payee''s Financial Institution Routing Number'.
012400     02  FILLER  PIC X(74)  VALUE
012500         'TJ  Federal Taxpayer''s Identification Number'.
012600     02  FILLER  PIC X(74)  VALUE
012700         'TX  Tax Exempt Number'.
012800     02  FILLER  PIC X(74)  VALUE
012900         'VN  Vender Order Number'.
013000     02  FILLER  PIC X(74)  VALUE
013100         'VX  Value-Added Tax Registration Number (Europe)'.
013200     02  FILLER  PIC X(74)  VALUE
013300         'ZZ  Mutually Defined'.
013400 01  FILLER REDEFINES WT04-TABLA-REFCALIF.
013500     02  WT04-ENTRADA OCCURS 18 TIMES INDEXED BY WT04-IX.
013600         04  WT04-COD  PIC X(03).
013700         04  FILLER     PIC X(01).
013800         04  WT04-DSC  PIC X(70).
013900*----------- TABLA DE PAISES EN MEMORIA (CARGADA DE DDCTYTAB) ---*
014000 01  WT05-TABLA-PAISES.
014100     02  WT05-ENTRADA OCCURS 300 TIMES
014200                     INDEXED BY WT05-IX.
014300         04  WT05-PAIS.
014400             06  CTY-CODE2       PIC X(02).
014500             06  CTY-CODE3       PIC X(03).
014600             06  CTY-NUM         PIC 9(03).
014700             06  CTY-DIAL        PIC 9(04).
014800             06  CTY-NAME        PIC X(40).
014900         04  FILLER              PIC X(01).
015000*---------------*
015100 LINKAGE SECTION.
015200*---------------*
015300     COPY EDIL006.
015400*------------------*
015500 PROCEDURE DIVISION  USING  P006-TABLA-ID
015600                            P006-CODE-VALUE
015700                            P006-CODE-DEFN
015800                            P006-PAIS-ENCONTRADO
015900                            P006-PAIS.
016000*------------------*
016100     IF  P006-TAB-PAIS
016200         IF  NOT WE-TABLA-YA-CARGADA
016300             PERFORM  9000-CARGAR-PAISES  THRU  9000-EXIT
016400         END-IF
016500         PERFORM  5000-BUSCAR-PAIS  THRU  5000-EXIT
016600     ELSE
016700         EVALUATE  TRUE
016800             WHEN  P006-TAB-TSPURPOSE
016900                PERFORM  1000-BUSCAR-TSPURPOSE  THRU  1000-EXIT
017000             WHEN  P006-TAB-ENTIDAD
017100                PERFORM  2000-BUSCAR-ENTIDAD    THRU  2000-EXIT
017200             WHEN  P006-TAB-COMUNIC
017300                PERFORM  3000-BUSCAR-COMUNICACION THRU 3000-EXIT
017400             WHEN  P006-TAB-REFCALIF
017500                PERFORM  4000-BUSCAR-REFCALIF   THRU  4000-EXIT
017600         END-EVALUATE
017700     END-IF.
017800     GOBACK.
017900*--------------------------*
018000 1000-BUSCAR-TSPURPOSE.
018100*--------------------------*
018200     MOVE  'Undefined Transaction Set Purpose Code'
018300                             TO  P006-CODE-DEFN.
018400     SET  WT01-IX  TO  1.
018500     SEARCH  WT01-ENTRADA
018600         AT END  NEXT SENTENCE
018700         WHEN  WT01-COD (WT01-IX)  =  P006-CODE-VALUE
018800            MOVE  WT01-DSC (WT01-IX)  TO  P006-CODE-DEFN
018900     END-SEARCH.
019000 1000-EXIT.  EXIT.
019100*--------------------------*
019200 2000-BUSCAR-ENTIDAD.
019300*--------------------------*
019400     MOVE  'Undefined Entity Identifier Code'
019500                             TO  P006-CODE-DEFN.
019600     SET  WT02-IX  TO  1.
019700     SEARCH  WT02-ENTRADA
019800         AT END  NEXT SENTENCE
019900         WHEN  WT02-COD (WT02-IX)  =  P006-CODE-VALUE
020000            MOVE  WT02-DSC (WT02-IX)  TO  P006-CODE-DEFN
020100     END-SEARCH.
020200 2000-EXIT.  EXIT.
020300*--------------------------*
020400 3000-BUSCAR-COMUNICACION.
020500*--------------------------*
020600     MOVE  'Undefined Contact Type'  TO  P006-CODE-DEFN.
020700     SET  WT03-IX  TO  1.
020800     SEARCH  WT03-ENTRADA
020900         AT END  NEXT SENTENCE
021000         WHEN  WT03-COD (WT03-IX)  =  P006-CODE-VALUE
021100            MOVE  WT03-DSC (WT03-IX)  TO  P006-CODE-DEFN
021200     END-SEARCH.
021300 3000-EXIT.  EXIT.
021400*--------------------------*
021500 4000-BUSCAR-REFCALIF.
021600*--------------------------*
021700     MOVE  'Undefined Qualifier'  TO  P006-CODE-DEFN.
021800     SET  WT04-IX  TO  1.
021900     SEARCH  WT04-ENTRADA
022000         AT END  NEXT SENTENCE
022100         WHEN  WT04-COD (WT04-IX)  =  P006-CODE-VALUE
022200            MOVE  WT04-DSC (WT04-IX)  TO  P006-CODE-DEFN
022300     END-SEARCH.
022400 4000-EXIT.  EXIT.
022500*--------------------------*
022600 5000-BUSCAR-PAIS.
022700*--------------------------*
022800     SET  P006-PAIS-FOUND  TO  FALSE.
022900     SET  WT05-IX  TO  1.
023000     SEARCH  WT05-ENTRADA
023100         AT END  NEXT SENTENCE
023200         WHEN  CTY-CODE2 OF WT05-PAIS (WT05-IX)
023300                           =  CTY-CODE2 OF P006-PAIS
023400            MOVE  WT05-PAIS (WT05-IX)  TO  P006-PAIS
023500            SET  P006-PAIS-FOUND  TO  TRUE
023600     END-SEARCH.
023700 5000-EXIT.  EXIT.
023800*--------------------------*
023900 9000-CARGAR-PAISES.
024000*--------------------------*
024100     OPEN  INPUT  CTY-TABLE-FILE.
024200     SET  WT05-IX  TO  1.
024300     PERFORM  9010-LEER-PAIS  THRU  9010-EXIT
024400         UNTIL  WE-CTY-EOF.
024500     CLOSE  CTY-TABLE-FILE.
024600     SET  WE-TABLA-YA-CARGADA  TO  TRUE.
024700 9000-EXIT.  EXIT.
024800*--------------------------*
024900 9010-LEER-PAIS.
025000*--------------------------*
025100     READ  CTY-TABLE-FILE
025200         AT END  SET  WE-CTY-EOF  TO  TRUE
025300         NOT AT END
025400            MOVE  CTY-TABLE-REC  TO  WT05-PAIS (WT05-IX)
025500            ADD  1  TO  WE-CANT-PAISES
025600            SET  WT05-IX  UP  BY  1
025700     END-READ.
025800 9010-EXIT.  EXIT.
