000100******************************************************************
000200***  100520 20/02/95 EGRL PARAMETROS CALL EDIB001/EDIB002     **
000300******************************************************************
000400******************************************************************
000500*IDCPY*EDI
000600******************************************************************
000700*OBJET** AREA DE ENLACE ENTRE EL DRIVER (EDIB001) Y EL VALIDADOR *
000800*OBJET** DE DOCUMENTO 824 (EDIB002)                              *
000900******************************************************************
001000*----------- PARAMETROS DEL CALL A EDIB002 ----------------------*
001100 01  EDI-PARM-002.
001200     02  P002-CANT-SEGMENTOS     PIC 9(03) VALUE ZEROS.
001300     02  P002-SEGMENTO-TS  OCCURS 300 TIMES
001400                           INDEXED BY P002-IX.
001500         03  P002-SEG-ID         PIC X(03).
001600         03  P002-SEG-ELEM-TABLA.
001700             04  P002-SEG-ELEM   PIC X(80) OCCURS 30 TIMES.
001800         03  P002-SEG-ELEM-CNT   PIC 9(02).
001900     02  FILLER                  PIC X(01).
002000*----------- TABLA DE ERRORES DE CAMPO ACUMULADA POR EDIB002 ----*
002100     COPY EDICERR  REPLACING
002200         EDI-TABLA-ERRORES  BY  P002-TABLA-ERRORES.
