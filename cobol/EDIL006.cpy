000100******************************************************************
000200***  100524 23/02/95 EGRL PARAMETROS CALL A EDIB006           **
000300***  100747 28/03/05 LPH  AGREGA CLAUSULA FALSE AL 88 PAIS     **
000400******************************************************************
000500******************************************************************
000600*IDCPY*EDI
000700******************************************************************
000800*OBJET** AREA DE ENLACE PARA LA BUSQUEDA EN LAS TABLAS DE        *
000900*OBJET** CODIGOS EDI (EDIB006) - TS PURPOSE / ENTIDAD /          *
001000*OBJET** COMUNICACION / REFERENCIA / PAIS                        *
001100******************************************************************
001200*----------- PARAMETROS DEL CALL A EDIB006 ----------------------*
001300 01  P006-TABLA-ID           PIC X(01).
001400     88  P006-TAB-TSPURPOSE         VALUE '1'.
001500     88  P006-TAB-ENTIDAD           VALUE '2'.
001600     88  P006-TAB-COMUNIC           VALUE '3'.
001700     88  P006-TAB-REFCALIF          VALUE '4'.
001800     88  P006-TAB-PAIS              VALUE '5'.
001900 01  P006-CODE-VALUE         PIC X(03).
002000 01  P006-CODE-DEFN          PIC X(70).
002100 01  P006-PAIS-ENCONTRADO    PIC X(01).
002200     88  P006-PAIS-FOUND           VALUE 'Y'
002300                     WHEN SET TO FALSE IS 'N'.
002400     COPY EDICCTY REPLACING EDI-PAIS-ENTRADA BY P006-PAIS.
