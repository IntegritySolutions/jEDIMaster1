000100******************************************************************
000200***  100523 21/02/95 EGRL NUEVO MODULO TEST SOBRE/GRUPO/TRAMA   **
000300***  100560 03/04/96 RQPZ UNIFICA LAS 3 RUTINAS DE COTEJO       **
000400***  100603 02/11/98 FJMR REVISION Y2K - SIN IMPACTO EN FECHAS  **
000500***  100691 22/01/04 DAC  AGREGA COMENTARIOS DE MANTENIMIENTO   **
000600******************************************************************
000700******************************************************************
000800*IDAPL*EDI
000900******************************************************************
001000*OBJET** COTEJO ESTRUCTURAL ENCABEZADO CONTRA TRAILER PARA LAS   *
001100*OBJET** TRES UNIDADES DE UNA TRANSMISION: SOBRE, GRUPO Y TRAMA  *
001200******************************************************************
001300*=======================*
001400 IDENTIFICATION DIVISION.
001500*=======================*
001600 PROGRAM-ID. EDIB004.
001700 AUTHOR. E GARELIK RUIZ.
001800 INSTALLATION. BUS DE SERVICIO EMPRESARIAL.
001900 DATE-WRITTEN. 21/02/95.
002000 DATE-COMPILED.
002100 SECURITY.  CONFIDENCIAL - USO INTERNO BANCO.
002200*====================*
002300 ENVIRONMENT DIVISION.
002400*====================*
002500 CONFIGURATION SECTION.
002600 SPECIAL-NAMES.
002700     C01 IS TOP-OF-FORM.
002800*=============*
002900 DATA DIVISION.
003000*=============*
003100*=======================*
003200 WORKING-STORAGE SECTION.
003300*=======================*
003400 01  WE-ESPECIALES.
003500     02  WE-RC                   PIC S9(08) COMP VALUE ZERO.
003600*----------- VISTA NUMERICA DEL CONTADOR (REDEFINE X EN 9) ------*
003700     02  WE-STATED-COUNT-N  REDEFINES  WE-RC
003800                             PIC S9(08) COMP.
003900     02  WE-TIPO-ANT             PIC X(01)  VALUE SPACES.
004000     02  FILLER                  PIC X(01) VALUE SPACE.
004100 01  FILLER  REDEFINES  WE-ESPECIALES.
004200     02  WE-ESPECIALES-PLANO     PIC X(10).
004300 01  WE-CONTADOR-DEBUG.
004400     02  WE-CD-SOBRES            PIC 9(04)  COMP VALUE ZERO.
004500     02  WE-CD-GRUPOS            PIC 9(04)  COMP VALUE ZERO.
004600     02  WE-CD-TRAMAS            PIC 9(04)  COMP VALUE ZERO.
004700     02  FILLER                  PIC X(01) VALUE SPACE.
004800 01  FILLER  REDEFINES  WE-CONTADOR-DEBUG.
004900     02  WE-CD-PLANO             PIC X(13).
005000*---------------*
005100 LINKAGE SECTION.
005200*---------------*
005300     COPY EDIL004.
005400*------------------*
005500 PROCEDURE DIVISION  USING  EDI-CONTROL-ESTRUCTURAL.
005600*------------------*
005700     EVALUATE  TRUE
005800         WHEN  CTL-ES-SOBRE
005900            PERFORM  1000-VALIDAR-SOBRE   THRU  1000-EXIT
006000            ADD  1  TO  WE-CD-SOBRES
006100         WHEN  CTL-ES-GRUPO
006200            PERFORM  2000-VALIDAR-GRUPO   THRU  2000-EXIT
006300            ADD  1  TO  WE-CD-GRUPOS
006400         WHEN  CTL-ES-TRANSAC
006500            PERFORM  3000-VALIDAR-TRANSAC THRU  3000-EXIT
006600            ADD  1  TO  WE-CD-TRAMAS
006700         WHEN  OTHER
006800            SET  CTL-INVALIDO  TO  TRUE
006900     END-EVALUATE.
007000     GOBACK.
007100*------------------*
007200 1000-VALIDAR-SOBRE.
007300*------------------*
007400*    ISA13 (CTL-NUMBER-HDR) CONTRA IEA02 (CTL-NUMBER-TRL),
007500*    IEA01 (STATED-COUNT) CONTRA CANTIDAD DE GS LEIDOS.
007600     IF  CTL-NUMBER-HDR  =  CTL-NUMBER-TRL
007700         AND  STATED-COUNT  =  ACTUAL-COUNT
007800         SET  CTL-VALIDO  TO  TRUE
007900     ELSE
008000         SET  CTL-INVALIDO  TO  TRUE
008100     END-IF.
008200 1000-EXIT.  EXIT.
008300*------------------*
008400 2000-VALIDAR-GRUPO.
008500*------------------*
008600*    GS06 (CTL-NUMBER-HDR) CONTRA GE02 (CTL-NUMBER-TRL),
008700*    GE01 (STATED-COUNT) CONTRA CANTIDAD DE ST LEIDOS.
008800     IF  CTL-NUMBER-HDR  =  CTL-NUMBER-TRL
008900         AND  STATED-COUNT  =  ACTUAL-COUNT
009000         SET  CTL-VALIDO  TO  TRUE
009100     ELSE
009200         SET  CTL-INVALIDO  TO  TRUE
009300     END-IF.
009400 2000-EXIT.  EXIT.
009500*------------------*
009600 3000-VALIDAR-TRANSAC.
009700*------------------*
009800*    ST02 (CTL-NUMBER-HDR) CONTRA SE02 (CTL-NUMBER-TRL),
009900*    SE01 (STATED-COUNT) CONTRA SEGMENTOS LEIDOS (INCL ST/SE).
010000     IF  CTL-NUMBER-HDR  =  CTL-NUMBER-TRL
010100         AND  STATED-COUNT  =  ACTUAL-COUNT
010200         SET  CTL-VALIDO  TO  TRUE
010300     ELSE
010400         SET  CTL-INVALIDO  TO  TRUE
010500     END-IF.
010600 3000-EXIT.  EXIT.
