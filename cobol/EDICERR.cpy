000100******************************************************************
000200***  100514 14/02/95 EGRL LAYOUT TABLA DE ERRORES DE CAMPO    **
000300******************************************************************
000400******************************************************************
000500*IDCPY*EDI
000600******************************************************************
000700*OBJET** LISTA DE ERRORES DEVUELTA POR EL VALIDADOR DE CAMPOS    *
000800*OBJET** DE UN SEGMENTO (EDIB005)                                *
000900******************************************************************
001000*----------- TABLA DE ERRORES DE VALIDACION ---------------------*
001100 01  EDI-TABLA-ERRORES.
001200     02  ERR-CANTIDAD            PIC 9(03) VALUE ZEROS.
001300     02  ERR-ENTRADA  OCCURS 70 TIMES INDEXED BY ERR-IX.
001400         03  ERR-SEG             PIC X(03).
001500         03  ERR-ELEM            PIC 9(02).
001600         03  ERR-FLAG            PIC X(01).
001700             88  ERR-EXISTE            VALUE 'Y'.
001800         03  ERR-DESC            PIC X(70).
001900         03  FILLER              PIC X(01).
