000100******************************************************************
000200***  100515 15/02/95 EGRL LAYOUT CONTROLES SOBRE/GRUPO/TRAMA  **
000300******************************************************************
000400******************************************************************
000500*IDCPY*EDI
000600******************************************************************
000700*OBJET** CAMPOS DE TRABAJO PARA COTEJAR CONTROLES DE ENCABEZADO  *
000800*OBJET** CONTRA TRAILER (ISA/IEA, GS/GE, ST/SE)                  *
000900******************************************************************
001000*----------- CAMPOS DE CONTROL ESTRUCTURAL ----------------------*
001100 01  EDI-CONTROL-ESTRUCTURAL.
001200     02  CTL-TIPO-UNIDAD         PIC X(01).
001300         88  CTL-ES-SOBRE              VALUE '1'.
001400         88  CTL-ES-GRUPO              VALUE '2'.
001500         88  CTL-ES-TRANSAC            VALUE '3'.
001600     02  CTL-NUMBER-HDR          PIC X(09).
001700     02  CTL-NUMBER-TRL          PIC X(09).
001800     02  STATED-COUNT            PIC 9(06).
001900     02  ACTUAL-COUNT            PIC 9(06).
002000     02  CTL-ES-VALIDO           PIC X(01).
002100         88  CTL-VALIDO                VALUE 'Y'.
002200         88  CTL-INVALIDO              VALUE 'N'.
002300     02  FILLER                  PIC X(01).
