000100******************************************************************
000200***  100522 21/02/95 EGRL PARAMETROS CALL EDIB001/EDIB004     **
000300******************************************************************
000400******************************************************************
000500*IDCPY*EDI
000600******************************************************************
000700*OBJET** AREA DE ENLACE ENTRE EL DRIVER (EDIB001) Y EL VALIDADOR *
000800*OBJET** ESTRUCTURAL SOBRE/GRUPO/TRANSACCION (EDIB004)           *
000900******************************************************************
001000*----------- PARAMETROS DEL CALL A EDIB004 ----------------------*
001100     COPY EDICCTL.
